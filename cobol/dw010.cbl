000100*******************************************************************DW010
000200*                                                                 *DW010
000300*           DRIVER WORK-CYCLE  -  CYCLE STATE MAINTENANCE         *DW010
000400*                                                                 *DW010
000500*   OPENS A NEW WORK-CYCLE (CYC-STRT) AND MAINTAINS THE HEADER    *DW010
000600*   FIELDS OF THE CURRENTLY ACTIVE CYCLE (CYC-UPDT).              *DW010
000700*                                                                 *DW010
000800*******************************************************************DW010
000900*                                                                  DW010
001000 IDENTIFICATION          DIVISION.                                 DW010
001100*===============================                                  DW010
001200*                                                                  DW010
001300 PROGRAM-ID.             DW010.                                    DW010
001400*                                                                  DW010
001500 AUTHOR.                 R J ASHBY.                                DW010
001600*                                                                  DW010
001700 INSTALLATION.           APPLEWOOD COMPUTERS.                      DW010
001800*                                                                  DW010
001900 DATE-WRITTEN.           14/03/88.                                 DW010
002000*                                                                  DW010
002100 DATE-COMPILED.                                                    DW010
002200*                                                                  DW010
002300 SECURITY.               COPYRIGHT (C) 1988-2026 AND LATER,        DW010
002400                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER    DW010
002500                         THE GNU GENERAL PUBLIC LICENSE.  SEE      DW010
002600                         THE FILE COPYING FOR DETAILS.             DW010
002700*                                                                  DW010
002800*    REMARKS.            DRIVER WORK-CYCLE MODULE (DW). READS      DW010
002900*                        TRANSACTIONS OF TYPE CYC-STRT AND         DW010
003000*                        CYC-UPDT, ALL OTHER TYPES ARE PASSED      DW010
003100*                        OVER FOR THE OTHER DW PROGRAMS TO ACT     DW010
003200*                        ON IN THEIR OWN RUNS.                     DW010
003300*                                                                  DW010
003400*    FILES USED -        TRANSACTIONS.   INPUT, LINE SEQUENTIAL.   DW010
003500*                        CYCLE-MASTER.    I-O, INDEXED BY CYC-ID.  DW010
003600*                                                                  DW010
003700*    CALLED MODULES.     NONE.                                     DW010
003800*                                                                  DW010
003900* CHANGES -                                                        DW010
004000* 14/03/88 RJA      CREATED - FIRST CUT, START TRANSACTION ONLY.   DW010
004100* 02/09/88 RJA      ADDED CYC-UPDT HANDLING FOR GAS COST CHANGES.  DW010
004200* 22/05/90 RJA      ODOMETER CROSS-CHECK ADDED TO UPDATE PATH,     DW010
004300*                   HAD BEEN LETTING END-KM GO BELOW START-KM.     DW010
004400* 11/01/91 MDT      SUPPORT FOR CLEARING FUEL PRICE ON UPDATE.     DW010
004500* 19/07/93 MDT      FIX - DEACTIVATE OF OLD CYCLE WAS BEING        DW010
004600*                   SKIPPED WHEN NEW START HAD NO ODOMETER.        DW010
004700* 04/11/95 RJA      CYCLE MASTER CHANGED FROM ONE-RECORD FLAT      DW010
004800*                   FILE TO INDEXED, KEYED BY CYC-ID, SO A         DW010
004900*                   HISTORY OF EVERY CYCLE EVER OPENED IS KEPT.    DW010
005000* 17/02/97 MDT      REJECT COUNT AND ACCEPT COUNT ADDED TO EOJ     DW010
005100*                   DISPLAY, OPERATIONS ASKED FOR A RUN TOTAL.     DW010
005200* 08/09/99 MDT  Y2K FOUR-DIGIT YEAR CONFIRMED THROUGHOUT - NO      DW010
005300*                   TWO-DIGIT YEAR FIELDS EXIST IN THIS MODULE.    DW010
005400* 26/06/01 RJA      FIRST-RUN CASE (EMPTY CYCLE-MASTER) NOW        DW010
005500*                   WRITES A DORMANT CYCLE 000001 AS SPEC'D        DW010
005600*                   RATHER THAN ABENDING ON FILE STATUS 10.        DW010
005700* 14/10/04 RJA      TIDY UP OF BB-PARAGRAPH NAMES FOR THE          DW010
005800*                   HANDOVER TO THE NEW MAINTENANCE TEAM.          DW010
005900*                                                                  DW010
006000 ENVIRONMENT             DIVISION.                                 DW010
006100*===============================                                  DW010
006200*                                                                  DW010
006300 CONFIGURATION           SECTION.                                  DW010
006400*                                                                  DW010
006500 SPECIAL-NAMES.                                                    DW010
006600     C01                 IS TOP-OF-FORM.                           DW010
006700*                                                                  DW010
006800 INPUT-OUTPUT            SECTION.                                  DW010
006900 FILE-CONTROL.                                                     DW010
007000*                                                                  DW010
007100     SELECT  TRANSACTION-FILE  ASSIGN TO  "TRANSACTIONS"           DW010
007200             ORGANIZATION  IS  LINE SEQUENTIAL                     DW010
007300             FILE STATUS   IS  WS-TRN-STATUS.                      DW010
007400*                                                                  DW010
007500     SELECT  CYCLE-MASTER      ASSIGN TO  "CYCLEMAS"               DW010
007600             ORGANIZATION  IS  INDEXED                             DW010
007700             ACCESS MODE   IS  DYNAMIC                             DW010
007800             RECORD KEY    IS  CYC-ID                              DW010
007900             FILE STATUS   IS  WS-CYC-STATUS.                      DW010
008000*                                                                  DW010
008100 DATA                    DIVISION.                                 DW010
008200*===============================                                  DW010
008300*                                                                  DW010
008400 FILE                    SECTION.                                  DW010
008500*                                                                  DW010
008600 FD  TRANSACTION-FILE                                              DW010
008700     LABEL RECORD IS STANDARD.                                     DW010
008800     COPY "WSDWTRN.cob".                                           DW010
008900*                                                                  DW010
009000 FD  CYCLE-MASTER                                                  DW010
009100     LABEL RECORD IS STANDARD.                                     DW010
009200     COPY "WSDWCYC.cob".                                           DW010
009300*                                                                  DW010
009400 WORKING-STORAGE         SECTION.                                  DW010
009500*-------------------------------                                  DW010
009600*                                                                  DW010
009700 77  WS-PROG-NAME        PIC X(15)  VALUE "DW010 (1.0.04)".        DW010
009800*                                                                  DW010
009900 01  WS-FILE-STATUSES.                                             DW010
010000     03  WS-TRN-STATUS       PIC XX.                               DW010
010100     03  WS-CYC-STATUS       PIC XX.                                DW010
010150     03  FILLER              PIC X(01).                             DW010
010200*                                                                  DW010
010300 01  WS-SWITCHES.                                                  DW010
010400     03  WS-EOF-TRANS        PIC X       VALUE "N".                DW010
010500         88  TRANS-EOF                   VALUE "Y".                DW010
010600     03  WS-EOF-CYC-SCAN     PIC X       VALUE "N".                DW010
010700         88  CYC-SCAN-EOF                VALUE "Y".                DW010
010800     03  WS-CYC-FOUND        PIC X       VALUE "N".                DW010
010900         88  ACTIVE-CYC-FOUND            VALUE "Y".                DW010
011000     03  WS-UPDATE-OK        PIC X       VALUE "N".                DW010
011100         88  UPDATE-IS-OK                 VALUE "Y".               DW010
011200     03  WS-FIELD-TOUCHED    PIC X       VALUE "N".                DW010
011300         88  SOME-FIELD-TOUCHED           VALUE "Y".               DW010
011350     03  FILLER              PIC X(01).                             DW010
011400*                                                                  DW010
011500 01  WS-COUNTERS.                                                  DW010
011600     03  WS-TRANS-READ       PIC 9(7)    COMP.                     DW010
011700     03  WS-TRANS-ACCEPTED   PIC 9(7)    COMP.                     DW010
011800     03  WS-TRANS-REJECTED   PIC 9(7)    COMP.                     DW010
011900     03  WS-MAX-CYC-ID       PIC 9(6)    COMP.                     DW010
011950     03  FILLER              PIC X(01).                             DW010
012000*                                                                  DW010
012100 01  WS-ACTIVE-CYCLE-REC.                                          DW010
012200     COPY "WSDWCYC.cob"    REPLACING DW-CYCLE-RECORD               DW010
012300                                 BY   WS-ACTIVE-CYCLE-REC.         DW010
012400*                                                                  DW010
012500 01  WS-NEW-START-KM         PIC 9(7)    COMP.                     DW010
012600 01  WS-NEW-START-KM-SET     PIC X.                                DW010
012700 01  WS-NEW-END-KM           PIC 9(7)    COMP.                     DW010
012800 01  WS-NEW-END-KM-SET       PIC X.                                DW010
012900*                                                                  DW010
013000*   RUN-DATE BANNER WORK AREA - REUSES THE SHOP'S STANDARD         DW010
013100*   UK / USA / INTL REDEFINES IDIOM FOR THE START-OF-JOB DISPLAY.  DW010
013200*                                                                  DW010
013300 01  WS-DATE-FORMATS.                                              DW010
013400     03  WS-TODAY            PIC X(10).                            DW010
013500     03  WS-UK   REDEFINES WS-TODAY.                               DW010
013600         05  WS-UK-DAYS      PIC 99.                               DW010
013700         05  FILLER          PIC X.                                DW010
013800         05  WS-UK-MONTH     PIC 99.                               DW010
013900         05  FILLER          PIC X.                                DW010
014000         05  WS-UK-YEAR      PIC 9(4).                             DW010
014100     03  WS-USA  REDEFINES WS-TODAY.                               DW010
014200         05  WS-USA-MONTH    PIC 99.                               DW010
014300         05  FILLER          PIC X.                                DW010
014400         05  WS-USA-DAYS     PIC 99.                               DW010
014500         05  FILLER          PIC X(5).                             DW010
014600     03  WS-INTL REDEFINES WS-TODAY.                               DW010
014700         05  WS-INTL-YEAR    PIC 9(4).                             DW010
014800         05  FILLER          PIC X.                                DW010
014900         05  WS-INTL-MONTH   PIC 99.                               DW010
015000         05  FILLER          PIC X.                                DW010
015100         05  WS-INTL-DAYS    PIC 99.                               DW010
015200*                                                                  DW010
015300 01  WS-RUN-DATE             PIC 9(8).                             DW010
015400 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.                        DW010
015500     03  WS-RUN-CC           PIC 99.                               DW010
015600     03  WS-RUN-YY           PIC 99.                               DW010
015700     03  WS-RUN-MM           PIC 99.                               DW010
015800     03  WS-RUN-DD           PIC 99.                               DW010
015900*                                                                  DW010
016000 01  ERROR-MESSAGES.                                               DW010
016100     03  DW001  PIC X(44) VALUE                                    DW010
016200         "DW001 TRANSACTION FILE WILL NOT OPEN - RUN ".            DW010
016300     03  DW002  PIC X(40) VALUE                                    DW010
016400         "DW002 CYCLE-MASTER WILL NOT OPEN - RUN ".                DW010
016500     03  DW003  PIC X(46) VALUE                                    DW010
016600         "DW003 CYC-STRT REJECTED - GAS COST NOT > ZERO".          DW010
016700     03  DW004  PIC X(44) VALUE                                    DW010
016800         "DW004 CYC-UPDT REJECTED - NO ACTIVE CYCLE  ".            DW010
016900     03  DW005  PIC X(49) VALUE                                    DW010
017000         "DW005 CYC-UPDT REJECTED - START-KM EXCEEDS END-KM".      DW010
017100     03  DW006  PIC X(40) VALUE                                    DW010
017200         "DW006 CYC-UPDT REJECTED - NO FIELD GIVEN".               DW010
017250     03  FILLER              PIC X(01).                             DW010
017300*                                                                  DW010
017400 PROCEDURE               DIVISION.                                 DW010
017500*===============================                                  DW010
017600*                                                                  DW010
017700 AA000-MAIN              SECTION.                                  DW010
017800*********************************                                 DW010
017900*                                                                  DW010
018000     PERFORM  AA010-OPEN-FILES.                                    DW010
018100     PERFORM  AA020-LOAD-OR-CREATE-CYCLE.                          DW010
018200     PERFORM  AA030-PROCESS-TRANSACTIONS  THRU  AA030-EXIT         DW010
018300             UNTIL  TRANS-EOF.                                     DW010
018400     PERFORM  AA090-CLOSE-AND-REPORT.                              DW010
018500     STOP     RUN.                                                 DW010
018600*                                                                  DW010
018700 AA000-EXIT.    EXIT.                                              DW010
018800*                                                                  DW010
018900 AA010-OPEN-FILES        SECTION.                                  DW010
019000*********************************                                 DW010
019100*                                                                  DW010
019200     ACCEPT   WS-RUN-DATE  FROM  DATE.                             DW010
019300     MOVE     WS-RUN-DD  TO  WS-UK-DAYS.                           DW010
019400     MOVE     WS-RUN-MM  TO  WS-UK-MONTH.                          DW010
019500     MOVE     WS-RUN-CC  TO  WS-UK-YEAR (1:2).                     DW010
019600     MOVE     WS-RUN-YY  TO  WS-UK-YEAR (3:2).                     DW010
019700     DISPLAY  WS-PROG-NAME " STARTING RUN " WS-TODAY.              DW010
019800*                                                                  DW010
019900     OPEN     INPUT  TRANSACTION-FILE.                             DW010
020000     IF       WS-TRN-STATUS  NOT =  "00"                           DW010
020100              DISPLAY  DW001  WS-TRN-STATUS                        DW010
020200              MOVE     "Y"  TO  WS-EOF-TRANS                       DW010
020300              GO TO    AA010-EXIT.                                 DW010
020400*                                                                  DW010
020500     OPEN     I-O  CYCLE-MASTER.                                   DW010
020600     IF       WS-CYC-STATUS  =  "35"                               DW010
020700              OPEN     OUTPUT  CYCLE-MASTER                        DW010
020800              CLOSE    CYCLE-MASTER                                DW010
020900              OPEN     I-O     CYCLE-MASTER.                       DW010
021000     IF       WS-CYC-STATUS  NOT =  "00"  AND  NOT =  "05"         DW010
021100              DISPLAY  DW002  WS-CYC-STATUS                        DW010
021200              MOVE     "Y"  TO  WS-EOF-TRANS.                      DW010
021300*                                                                  DW010
021400 AA010-EXIT.    EXIT  SECTION.                                     DW010
021500*                                                                  DW010
021600 AA020-LOAD-OR-CREATE-CYCLE  SECTION.                              DW010
021700*******************************************                       DW010
021800*                                                                  DW010
021900     IF       TRANS-EOF                                            DW010
022000              GO TO  AA020-EXIT.                                   DW010
022100*                                                                  DW010
022200     MOVE     ZERO  TO  WS-MAX-CYC-ID.                             DW010
022300     MOVE     LOW-VALUES  TO  CYC-ID.                              DW010
022400     START    CYCLE-MASTER  KEY IS NOT LESS THAN  CYC-ID           DW010
022500              INVALID KEY                                         DW010
022600                   MOVE  "Y"  TO  WS-EOF-CYC-SCAN.                 DW010
022700*                                                                  DW010
022800     IF       CYC-SCAN-EOF                                         DW010
022900              PERFORM  BB010-CREATE-DORMANT-CYCLE                  DW010
023000              GO TO    AA020-EXIT.                                 DW010
023100*                                                                  DW010
023200     PERFORM  BB020-SCAN-CYCLE-MASTER  THRU  BB020-EXIT            DW010
023300             UNTIL  CYC-SCAN-EOF.                                  DW010
023400*                                                                  DW010
023500 AA020-EXIT.    EXIT  SECTION.                                     DW010
023600*                                                                  DW010
023700 AA030-PROCESS-TRANSACTIONS  SECTION.                              DW010
023800*******************************************                       DW010
023900*                                                                  DW010
024000     READ     TRANSACTION-FILE  NEXT RECORD                        DW010
024100              AT END                                               DW010
024200                   MOVE  "Y"  TO  WS-EOF-TRANS                     DW010
024300                   GO TO AA030-EXIT.                               DW010
024400*                                                                  DW010
024500     ADD      1  TO  WS-TRANS-READ.                                DW010
024600     EVALUATE TRN-TYPE                                             DW010
024700         WHEN  "CYC-STRT"                                         DW010
024800               PERFORM  BB100-START-CYCLE                          DW010
024900         WHEN  "CYC-UPDT"                                         DW010
025000               PERFORM  BB200-UPDATE-CYCLE                         DW010
025100         WHEN  OTHER                                              DW010
025200               CONTINUE                                            DW010
025300     END-EVALUATE.                                                 DW010
025400*                                                                  DW010
025500 AA030-EXIT.    EXIT  SECTION.                                     DW010
025600*                                                                  DW010
025700 AA090-CLOSE-AND-REPORT  SECTION.                                  DW010
025800*********************************                                 DW010
025900*                                                                  DW010
026000     CLOSE    TRANSACTION-FILE.                                    DW010
026100     CLOSE    CYCLE-MASTER.                                        DW010
026200     DISPLAY  WS-PROG-NAME " TRANS READ     = " WS-TRANS-READ.     DW010
026300     DISPLAY  WS-PROG-NAME " TRANS ACCEPTED = " WS-TRANS-ACCEPTED. DW010
026400     DISPLAY  WS-PROG-NAME " TRANS REJECTED = " WS-TRANS-REJECTED. DW010
026500*                                                                  DW010
026600 AA090-EXIT.    EXIT  SECTION.                                     DW010
026700*                                                                  DW010
026800 BB010-CREATE-DORMANT-CYCLE  SECTION.                              DW010
026900*********************************************                     DW010
027000*                                                                  DW010
027100*    FIRST EVER RUN AGAINST AN EMPTY CYCLE-MASTER - SPEC CALLS     DW010
027200*    FOR A DORMANT CYCLE 000001, ALL ZERO, FLAGS N, SO THAT        DW010
027300*    EARNINGS/EXPENSE RUNS HAVE SOMETHING TO REJECT AGAINST.       DW010
027400*                                                                  DW010
027500     MOVE     1     TO  CYC-ID.                                    DW010
027600     MOVE     "N"   TO  CYC-IS-ACTIVE.                             DW010
027700     MOVE     ZERO  TO  CYC-GAS-COST  CYC-START-KM  CYC-END-KM     DW010
027800                        CYC-FUEL-PRICE  CYC-CUM-EARNINGS           DW010
027900                        CYC-CUM-RACE-COUNT  CYC-PERIOD-EARNINGS    DW010
028000                        CYC-PERIOD-RACE-COUNT.                     DW010
028100     MOVE     "N"   TO  CYC-START-KM-SET  CYC-END-KM-SET           DW010
028200                        CYC-FUEL-PRICE-SET.                        DW010
028300     MOVE     SPACES TO CYC-START-TIME.                            DW010
028400     WRITE    DW-CYCLE-RECORD.                                     DW010
028500     MOVE     1     TO  WS-MAX-CYC-ID.                             DW010
028600*                                                                  DW010
028700 BB010-EXIT.    EXIT  SECTION.                                     DW010
028800*                                                                  DW010
028900 BB020-SCAN-CYCLE-MASTER  SECTION.                                 DW010
029000*********************************************                     DW010
029100*                                                                  DW010
029200     READ     CYCLE-MASTER  NEXT RECORD                            DW010
029300              AT END                                               DW010
029400                   MOVE  "Y"  TO  WS-EOF-CYC-SCAN                  DW010
029500                   GO TO BB020-EXIT.                               DW010
029600*                                                                  DW010
029700     IF       CYC-ID  >  WS-MAX-CYC-ID                             DW010
029800              MOVE  CYC-ID  TO  WS-MAX-CYC-ID.                     DW010
029900     IF       CYC-IS-ACTIVE  =  "Y"                                DW010
030000              MOVE  DW-CYCLE-RECORD  TO  WS-ACTIVE-CYCLE-REC       DW010
030100              MOVE  "Y"  TO  WS-CYC-FOUND.                         DW010
030200*                                                                  DW010
030300 BB020-EXIT.    EXIT  SECTION.                                     DW010
030400*                                                                  DW010
030500 BB100-START-CYCLE       SECTION.                                  DW010
030600*********************************                                 DW010
030700*                                                                  DW010
030800     IF       TRN-GAS-COST  NOT >  ZERO                            DW010
030900              DISPLAY  DW003                                       DW010
031000              ADD      1  TO  WS-TRANS-REJECTED                    DW010
031100              GO TO    BB100-EXIT.                                 DW010
031200*                                                                  DW010
031300     IF       ACTIVE-CYC-FOUND                                     DW010
031400              MOVE     "N"  TO  CYC-IS-ACTIVE  OF                  DW010
031500                               WS-ACTIVE-CYCLE-REC                 DW010
031600              MOVE     WS-ACTIVE-CYCLE-REC  TO  DW-CYCLE-RECORD    DW010
031700              REWRITE  DW-CYCLE-RECORD.                            DW010
031800*                                                                  DW010
031900     ADD      1  TO  WS-MAX-CYC-ID.                                DW010
032000     MOVE     WS-MAX-CYC-ID  TO  CYC-ID.                           DW010
032100     MOVE     TRN-GAS-COST   TO  CYC-GAS-COST.                     DW010
032200     MOVE     TRN-START-KM   TO  CYC-START-KM.                     DW010
032300     MOVE     TRN-START-KM-SUP  TO  CYC-START-KM-SET.              DW010
032400     MOVE     ZERO  TO  CYC-END-KM.                                DW010
032500     MOVE     "N"   TO  CYC-END-KM-SET.                            DW010
032600     MOVE     TRN-FUEL-PRICE      TO  CYC-FUEL-PRICE.              DW010
032700     MOVE     TRN-FUEL-PRICE-SUP  TO  CYC-FUEL-PRICE-SET.          DW010
032800     MOVE     "Y"            TO  CYC-IS-ACTIVE.                    DW010
032900     MOVE     TRN-TIMESTAMP  TO  CYC-START-TIME.                   DW010
033000     MOVE     ZERO  TO  CYC-CUM-EARNINGS  CYC-CUM-RACE-COUNT       DW010
033100                        CYC-PERIOD-EARNINGS  CYC-PERIOD-RACE-COUNT.DW010
033200     WRITE    DW-CYCLE-RECORD                                      DW010
033300              INVALID KEY                                         DW010
033400                   DISPLAY  "DW009 DUPLICATE CYC-ID ON WRITE"      DW010
033450                            CYC-ID.                                DW010
033600     MOVE     DW-CYCLE-RECORD  TO  WS-ACTIVE-CYCLE-REC.            DW010
033700     MOVE     "Y"  TO  WS-CYC-FOUND.                               DW010
033800     ADD      1    TO  WS-TRANS-ACCEPTED.                          DW010
033900*                                                                  DW010
034000 BB100-EXIT.    EXIT  SECTION.                                     DW010
034100*                                                                  DW010
034200 BB200-UPDATE-CYCLE       SECTION.                                 DW010
034300*********************************                                 DW010
034400*                                                                  DW010
034500     IF       NOT ACTIVE-CYC-FOUND                                 DW010
034600              DISPLAY  DW004                                       DW010
034700              ADD      1  TO  WS-TRANS-REJECTED                    DW010
034800              GO TO    BB200-EXIT.                                 DW010
034900*                                                                  DW010
035000     MOVE     "N"  TO  WS-FIELD-TOUCHED.                           DW010
035100     MOVE     CYC-START-KM  OF  WS-ACTIVE-CYCLE-REC                DW010
035200                              TO  WS-NEW-START-KM.                 DW010
035300     MOVE     CYC-START-KM-SET OF WS-ACTIVE-CYCLE-REC              DW010
035400                              TO  WS-NEW-START-KM-SET.             DW010
035500     MOVE     CYC-END-KM    OF  WS-ACTIVE-CYCLE-REC                DW010
035600                              TO  WS-NEW-END-KM.                   DW010
035700     MOVE     CYC-END-KM-SET   OF WS-ACTIVE-CYCLE-REC              DW010
035800                              TO  WS-NEW-END-KM-SET.               DW010
035900*                                                                  DW010
036000     IF       TRN-START-KM-SUP  =  "Y"                             DW010
036100              MOVE  TRN-START-KM  TO  WS-NEW-START-KM              DW010
036200              MOVE  "Y"           TO  WS-NEW-START-KM-SET          DW010
036300              MOVE  "Y"           TO  WS-FIELD-TOUCHED.            DW010
036400     IF       TRN-END-KM-SUP    =  "Y"                             DW010
036500              MOVE  TRN-END-KM    TO  WS-NEW-END-KM                DW010
036600              MOVE  "Y"           TO  WS-NEW-END-KM-SET            DW010
036700              MOVE  "Y"           TO  WS-FIELD-TOUCHED.            DW010
036800     IF       TRN-GAS-COST  >  ZERO                                DW010
036900              MOVE  "Y"           TO  WS-FIELD-TOUCHED.            DW010
037000     IF       TRN-FUEL-PRICE-SUP  =  "Y"                           DW010
037100              MOVE  "Y"           TO  WS-FIELD-TOUCHED.            DW010
037200*                                                                  DW010
037300     IF       NOT SOME-FIELD-TOUCHED                               DW010
037400              DISPLAY  DW006                                       DW010
037500              ADD      1  TO  WS-TRANS-REJECTED                    DW010
037600              GO TO    BB200-EXIT.                                 DW010
037700*                                                                  DW010
037800     MOVE     "Y"  TO  WS-UPDATE-OK.                               DW010
037900     IF       WS-NEW-START-KM-SET  =  "Y"  AND                     DW010
038000              WS-NEW-END-KM-SET    =  "Y"  AND                     DW010
038100              WS-NEW-START-KM  >  WS-NEW-END-KM                    DW010
038200              MOVE  "N"  TO  WS-UPDATE-OK.                         DW010
038300*                                                                  DW010
038400     IF       NOT UPDATE-IS-OK                                     DW010
038500              DISPLAY  DW005                                       DW010
038600              ADD      1  TO  WS-TRANS-REJECTED                    DW010
038700              GO TO    BB200-EXIT.                                 DW010
038800*                                                                  DW010
038900     MOVE     CYC-ID  OF  WS-ACTIVE-CYCLE-REC  TO  CYC-ID.         DW010
039000     READ     CYCLE-MASTER                                        DW010
039100              INVALID KEY                                         DW010
039200                   DISPLAY  DW004                                  DW010
039300                   ADD      1  TO  WS-TRANS-REJECTED                DW010
039400                   GO TO    BB200-EXIT.                            DW010
039500*                                                                  DW010
039600     MOVE     WS-NEW-START-KM      TO  CYC-START-KM.               DW010
039700     MOVE     WS-NEW-START-KM-SET  TO  CYC-START-KM-SET.           DW010
039800     MOVE     WS-NEW-END-KM        TO  CYC-END-KM.                 DW010
039900     MOVE     WS-NEW-END-KM-SET    TO  CYC-END-KM-SET.             DW010
040000     IF       TRN-GAS-COST  >  ZERO                                DW010
040100              MOVE  TRN-GAS-COST  TO  CYC-GAS-COST.                DW010
040200     IF       TRN-FUEL-PRICE-SUP  =  "Y"                           DW010
040300              MOVE  TRN-FUEL-PRICE      TO  CYC-FUEL-PRICE         DW010
040400              MOVE  TRN-FUEL-PRICE-SUP  TO  CYC-FUEL-PRICE-SET.    DW010
040500     REWRITE  DW-CYCLE-RECORD.                                     DW010
040600     MOVE     DW-CYCLE-RECORD  TO  WS-ACTIVE-CYCLE-REC.            DW010
040700     ADD      1  TO  WS-TRANS-ACCEPTED.                            DW010
040800*                                                                  DW010
040900 BB200-EXIT.    EXIT  SECTION.                                     DW010
041000*                                                                  DW010
