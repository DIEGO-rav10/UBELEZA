000100*******************************************                    WSDWERN
000200*                                          *                    WSDWERN
000300*  Record Definition For Ride Earning      *                    WSDWERN
000400*       Detail File                        *                    WSDWERN
000500*     Uses Ern-Key (Cycle + Id) as key      *                    WSDWERN
000600*******************************************                    WSDWERN
000700*  File size 42 bytes.                                          WSDWERN
000800*                                                                WSDWERN
000900* 23/11/25 VBC - CREATED.                                       WSDWERN
001000* 05/12/25 VBC - KEY SPLIT INTO GROUP ERN-KEY FOR THE INDEXED    WSDWERN
001100*                FILE BUILD, WAS TWO LOOSE FIELDS.               WSDWERN
001200*                                                                WSDWERN
002100 01  DW-EARNING-RECORD.                                         WSDWERN
002200     03  ERN-KEY.                                               WSDWERN
002300         05  ERN-CYCLE-ID         PIC 9(6)      COMP.           WSDWERN
002400         05  ERN-ID               PIC 9(6)      COMP.           WSDWERN
002500     03  ERN-TIMESTAMP            PIC X(26).                    WSDWERN
002600     03  ERN-AMOUNT               PIC S9(8)V99  COMP-3.         WSDWERN
002700     03  FILLER                   PIC X(6).                     WSDWERN
002800*                                                                WSDWERN
