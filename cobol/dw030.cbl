000100*******************************************************************DW030
000200*                                                                 *DW030
000300*           DRIVER WORK-CYCLE  -  EXPENSE MAINTENANCE             *DW030
000400*                                                                 *DW030
000500*   ADDS AND DELETES OPERATING EXPENSE DETAIL RECORDS AGAINST     *DW030
000600*   THE CURRENTLY ACTIVE CYCLE.  EXPENSES DO NOT TOUCH ANY        *DW030
000700*   CYCLE-MASTER RUNNING TOTAL - THEY ARE SUMMED ONLY WHEN THE    *DW030
000800*   CYCLE IS FINALIZED OR THE PERIOD IS ARCHIVED.                 *DW030
000900*                                                                 *DW030
001000*******************************************************************DW030
001100*                                                                  DW030
001200 IDENTIFICATION          DIVISION.                                 DW030
001300*===============================                                  DW030
001400*                                                                  DW030
001500 PROGRAM-ID.             DW030.                                    DW030
001600*                                                                  DW030
001700 AUTHOR.                 R J ASHBY.                                DW030
001800*                                                                  DW030
001900 INSTALLATION.           APPLEWOOD COMPUTERS.                      DW030
002000*                                                                  DW030
002100 DATE-WRITTEN.           05/04/88.                                 DW030
002200*                                                                  DW030
002300 DATE-COMPILED.                                                    DW030
002400*                                                                  DW030
002500 SECURITY.               COPYRIGHT (C) 1988-2026 AND LATER,        DW030
002600                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER    DW030
002700                         THE GNU GENERAL PUBLIC LICENSE.  SEE      DW030
002800                         THE FILE COPYING FOR DETAILS.             DW030
002900*                                                                  DW030
003000*    REMARKS.            HANDLES EXP-ADD AND EXP-DEL TRANSACTIONS. DW030
003100*                        ALL OTHER TYPES ON THE TRANSACTION FILE   DW030
003200*                        ARE SKIPPED BY THIS RUN.                  DW030
003300*                                                                  DW030
003400*    FILES USED -        TRANSACTIONS.   INPUT, LINE SEQUENTIAL.   DW030
003500*                        CYCLE-MASTER.    I-O, INDEXED BY CYC-ID.  DW030
003600*                        EXPENSES.        I-O, INDEXED BY EXP-KEY. DW030
003700*                                                                  DW030
003800* CHANGES -                                                        DW030
003900* 05/04/88 RJA      CREATED.                                       DW030
004000* 21/09/89 RJA      EXP-ID GENERATION MOVED IN-PROGRAM, SCOPED     DW030
004100*                   WITHIN THE CYCLE - SAME AS THE EARNINGS RUN.   DW030
004200* 14/02/93 MDT      REJECT MESSAGE WORDING ALIGNED WITH DW020.     DW030
004300* 08/09/99 MDT  Y2K FOUR-DIGIT YEAR CONFIRMED THROUGHOUT - NO      DW030
004400*                   TWO-DIGIT YEAR FIELDS EXIST IN THIS MODULE.    DW030
004500* 30/01/03 RJA      ZERO AND NEGATIVE AMOUNTS NOW REJECTED ON      DW030
004600*                   ADD RATHER THAN SILENTLY ACCEPTED.             DW030
004700* 11/11/05 RJA      TIDY UP OF BB-PARAGRAPH NAMES.                 DW030
004800*                                                                  DW030
004900 ENVIRONMENT             DIVISION.                                 DW030
005000*===============================                                  DW030
005100*                                                                  DW030
005200 CONFIGURATION           SECTION.                                  DW030
005300*                                                                  DW030
005400 SPECIAL-NAMES.                                                    DW030
005500     C01                 IS TOP-OF-FORM.                           DW030
005600*                                                                  DW030
005700 INPUT-OUTPUT            SECTION.                                  DW030
005800 FILE-CONTROL.                                                     DW030
005900*                                                                  DW030
006000     SELECT  TRANSACTION-FILE  ASSIGN TO  "TRANSACTIONS"           DW030
006100             ORGANIZATION  IS  LINE SEQUENTIAL                     DW030
006200             FILE STATUS   IS  WS-TRN-STATUS.                      DW030
006300*                                                                  DW030
006400     SELECT  CYCLE-MASTER      ASSIGN TO  "CYCLEMAS"               DW030
006500             ORGANIZATION  IS  INDEXED                             DW030
006600             ACCESS MODE   IS  DYNAMIC                             DW030
006700             RECORD KEY    IS  CYC-ID                              DW030
006800             FILE STATUS   IS  WS-CYC-STATUS.                      DW030
006900*                                                                  DW030
007000     SELECT  EXPENSES          ASSIGN TO  "EXPENSES"               DW030
007100             ORGANIZATION  IS  INDEXED                             DW030
007200             ACCESS MODE   IS  DYNAMIC                             DW030
007300             RECORD KEY    IS  EXP-KEY                             DW030
007400             FILE STATUS   IS  WS-EXP-STATUS.                      DW030
007500*                                                                  DW030
007600 DATA                    DIVISION.                                 DW030
007700*===============================                                  DW030
007800*                                                                  DW030
007900 FILE                    SECTION.                                  DW030
008000*                                                                  DW030
008100 FD  TRANSACTION-FILE                                              DW030
008200     LABEL RECORD IS STANDARD.                                     DW030
008300     COPY "WSDWTRN.cob".                                           DW030
008400*                                                                  DW030
008500 FD  CYCLE-MASTER                                                  DW030
008600     LABEL RECORD IS STANDARD.                                     DW030
008700     COPY "WSDWCYC.cob".                                           DW030
008800*                                                                  DW030
008900 FD  EXPENSES                                                      DW030
009000     LABEL RECORD IS STANDARD.                                     DW030
009100     COPY "WSDWEXP.cob".                                           DW030
009200*                                                                  DW030
009300 WORKING-STORAGE         SECTION.                                  DW030
009400*-------------------------------                                  DW030
009500*                                                                  DW030
009600 77  WS-PROG-NAME        PIC X(15)  VALUE "DW030 (1.0.05)".        DW030
009700*                                                                  DW030
009800 01  WS-FILE-STATUSES.                                             DW030
009900     03  WS-TRN-STATUS       PIC XX.                               DW030
010000     03  WS-CYC-STATUS       PIC XX.                               DW030
010100     03  WS-EXP-STATUS       PIC XX.                               DW030
010150     03  FILLER              PIC X(01).                             DW030
010200*                                                                  DW030
010300 01  WS-SWITCHES.                                                  DW030
010400     03  WS-EOF-TRANS        PIC X       VALUE "N".                DW030
010500         88  TRANS-EOF                   VALUE "Y".                DW030
010600     03  WS-EOF-CYC-SCAN     PIC X       VALUE "N".                DW030
010700         88  CYC-SCAN-EOF                VALUE "Y".                DW030
010800     03  WS-EOF-EXP-SCAN     PIC X       VALUE "N".                DW030
010900         88  EXP-SCAN-EOF                VALUE "Y".                DW030
011000     03  WS-CYC-FOUND        PIC X       VALUE "N".                DW030
011100         88  ACTIVE-CYC-FOUND            VALUE "Y".                DW030
011150     03  FILLER              PIC X(01).                             DW030
011200*                                                                  DW030
011300 01  WS-COUNTERS.                                                  DW030
011400     03  WS-TRANS-READ       PIC 9(7)    COMP.                     DW030
011500     03  WS-TRANS-ACCEPTED   PIC 9(7)    COMP.                     DW030
011600     03  WS-TRANS-REJECTED   PIC 9(7)    COMP.                     DW030
011700     03  WS-MAX-EXP-ID       PIC 9(6)    COMP.                     DW030
011750     03  FILLER              PIC X(01).                             DW030
011800*                                                                  DW030
011900 01  WS-ACTIVE-CYCLE-ID      PIC 9(6)    COMP.                     DW030
012000*                                                                  DW030
012100*   RUN-DATE BANNER WORK AREA - REUSES THE SHOP'S STANDARD         DW030
012200*   UK / USA / INTL REDEFINES IDIOM FOR THE START-OF-JOB DISPLAY.  DW030
012300*                                                                  DW030
012400 01  WS-DATE-FORMATS.                                              DW030
012500     03  WS-TODAY            PIC X(10).                            DW030
012600     03  WS-UK   REDEFINES WS-TODAY.                               DW030
012700         05  WS-UK-DAYS      PIC 99.                               DW030
012800         05  FILLER          PIC X.                                DW030
012900         05  WS-UK-MONTH     PIC 99.                               DW030
013000         05  FILLER          PIC X.                                DW030
013100         05  WS-UK-YEAR      PIC 9(4).                             DW030
013200     03  WS-USA  REDEFINES WS-TODAY.                               DW030
013300         05  WS-USA-MONTH    PIC 99.                               DW030
013400         05  FILLER          PIC X.                                DW030
013500         05  WS-USA-DAYS     PIC 99.                               DW030
013600         05  FILLER          PIC X(5).                             DW030
013700     03  WS-INTL REDEFINES WS-TODAY.                               DW030
013800         05  WS-INTL-YEAR    PIC 9(4).                             DW030
013900         05  FILLER          PIC X.                                DW030
014000         05  WS-INTL-MONTH   PIC 99.                               DW030
014100         05  FILLER          PIC X.                                DW030
014200         05  WS-INTL-DAYS    PIC 99.                               DW030
014300*                                                                  DW030
014400 01  WS-RUN-DATE             PIC 9(8).                             DW030
014500 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.                        DW030
014600     03  WS-RUN-CC           PIC 99.                               DW030
014700     03  WS-RUN-YY           PIC 99.                               DW030
014800     03  WS-RUN-MM           PIC 99.                               DW030
014900     03  WS-RUN-DD           PIC 99.                               DW030
015000*                                                                  DW030
015100 01  ERROR-MESSAGES.                                               DW030
015200     03  DW020  PIC X(44) VALUE                                    DW030
015300         "DW020 TRANSACTION FILE WILL NOT OPEN - RUN ".            DW030
015400     03  DW021  PIC X(36) VALUE                                    DW030
015500         "DW021 REJECTED - NO ACTIVE CYCLE   ".                    DW030
015600     03  DW022  PIC X(40) VALUE                                    DW030
015700         "DW022 ADD REJECTED - AMOUNT NOT > ZERO  ".               DW030
015800     03  DW023  PIC X(42) VALUE                                    DW030
015900         "DW023 DELETE REJECTED - EXPENSE NOT FOUND ".             DW030
015950     03  FILLER              PIC X(01).                             DW030
016000*                                                                  DW030
016100 PROCEDURE               DIVISION.                                 DW030
016200*===============================                                  DW030
016300*                                                                  DW030
016400 AA000-MAIN              SECTION.                                  DW030
016500*********************************                                 DW030
016600*                                                                  DW030
016700     PERFORM  AA010-OPEN-FILES.                                    DW030
016800     PERFORM  AA020-LOAD-ACTIVE-CYCLE.                             DW030
016900     PERFORM  AA050-PROCESS-TRANSACTIONS  THRU  AA050-EXIT         DW030
017000             UNTIL  TRANS-EOF.                                     DW030
017100     PERFORM  AA090-CLOSE-AND-REPORT.                              DW030
017200     STOP     RUN.                                                 DW030
017300*                                                                  DW030
017400 AA000-EXIT.    EXIT.                                              DW030
017500*                                                                  DW030
017600 AA010-OPEN-FILES        SECTION.                                  DW030
017700*********************************                                 DW030
017800*                                                                  DW030
017900     ACCEPT   WS-RUN-DATE  FROM  DATE.                             DW030
018000     MOVE     WS-RUN-DD  TO  WS-UK-DAYS.                           DW030
018100     MOVE     WS-RUN-MM  TO  WS-UK-MONTH.                          DW030
018200     MOVE     WS-RUN-CC  TO  WS-UK-YEAR (1:2).                     DW030
018300     MOVE     WS-RUN-YY  TO  WS-UK-YEAR (3:2).                     DW030
018400     DISPLAY  WS-PROG-NAME " STARTING RUN " WS-TODAY.              DW030
018500*                                                                  DW030
018600     OPEN     INPUT  TRANSACTION-FILE.                             DW030
018700     IF       WS-TRN-STATUS  NOT =  "00"                           DW030
018800              DISPLAY  DW020  WS-TRN-STATUS                        DW030
018900              MOVE     "Y"  TO  WS-EOF-TRANS                       DW030
019000              GO TO    AA010-EXIT.                                 DW030
019100*                                                                  DW030
019200     OPEN     I-O  CYCLE-MASTER.                                   DW030
019300     OPEN     I-O  EXPENSES.                                       DW030
019400     IF       WS-EXP-STATUS  =  "35"                               DW030
019500              OPEN     OUTPUT  EXPENSES                            DW030
019600              CLOSE    EXPENSES                                    DW030
019700              OPEN     I-O     EXPENSES.                           DW030
019800*                                                                  DW030
019900 AA010-EXIT.    EXIT  SECTION.                                     DW030
020000*                                                                  DW030
020100 AA020-LOAD-ACTIVE-CYCLE  SECTION.                                 DW030
020200*********************************                                 DW030
020300*                                                                  DW030
020400     IF       TRANS-EOF                                            DW030
020500              GO TO  AA020-EXIT.                                   DW030
020600*                                                                  DW030
020700     MOVE     LOW-VALUES  TO  CYC-ID.                              DW030
020800     START    CYCLE-MASTER  KEY IS NOT LESS THAN  CYC-ID           DW030
020900              INVALID KEY                                         DW030
021000                   MOVE  "Y"  TO  WS-EOF-CYC-SCAN.                 DW030
021100*                                                                  DW030
021200     PERFORM  BB010-SCAN-CYCLE-MASTER  THRU  BB010-EXIT            DW030
021300             UNTIL  CYC-SCAN-EOF.                                  DW030
021400*                                                                  DW030
021500     IF       ACTIVE-CYC-FOUND                                     DW030
021600              PERFORM  BB020-FIND-MAX-EXP-ID                       DW030
021700                       THRU     BB020-EXIT.                       DW030
021800*                                                                  DW030
021900 AA020-EXIT.    EXIT  SECTION.                                     DW030
022000*                                                                  DW030
022100 AA050-PROCESS-TRANSACTIONS  SECTION.                              DW030
022200*******************************************                       DW030
022300*                                                                  DW030
022400     READ     TRANSACTION-FILE  NEXT RECORD                        DW030
022500              AT END                                               DW030
022600                   MOVE  "Y"  TO  WS-EOF-TRANS                     DW030
022700                   GO TO AA050-EXIT.                               DW030
022800*                                                                  DW030
022900     ADD      1  TO  WS-TRANS-READ.                                DW030
023000     EVALUATE TRN-TYPE                                             DW030
023100         WHEN  "EXP-ADD"                                          DW030
023200               PERFORM  BB100-ADD-EXPENSE                          DW030
023300         WHEN  "EXP-DEL"                                          DW030
023400               PERFORM  BB200-DELETE-EXPENSE                       DW030
023500         WHEN  OTHER                                              DW030
023600               CONTINUE                                            DW030
023700     END-EVALUATE.                                                 DW030
023800*                                                                  DW030
023900 AA050-EXIT.    EXIT  SECTION.                                     DW030
024000*                                                                  DW030
024100 AA090-CLOSE-AND-REPORT  SECTION.                                  DW030
024200*********************************                                 DW030
024300*                                                                  DW030
024400     CLOSE    TRANSACTION-FILE  CYCLE-MASTER  EXPENSES.            DW030
024500     DISPLAY  WS-PROG-NAME " TRANS READ     = " WS-TRANS-READ.     DW030
024600     DISPLAY  WS-PROG-NAME " TRANS ACCEPTED = " WS-TRANS-ACCEPTED. DW030
024700     DISPLAY  WS-PROG-NAME " TRANS REJECTED = " WS-TRANS-REJECTED. DW030
024800*                                                                  DW030
024900 AA090-EXIT.    EXIT  SECTION.                                     DW030
025000*                                                                  DW030
025100 BB010-SCAN-CYCLE-MASTER  SECTION.                                 DW030
025200*********************************************                     DW030
025300*                                                                  DW030
025400     READ     CYCLE-MASTER  NEXT RECORD                            DW030
025500              AT END                                               DW030
025600                   MOVE  "Y"  TO  WS-EOF-CYC-SCAN                  DW030
025700                   GO TO BB010-EXIT.                               DW030
025800*                                                                  DW030
025900     IF       CYC-IS-ACTIVE  =  "Y"                                DW030
026000              MOVE  CYC-ID  TO  WS-ACTIVE-CYCLE-ID                 DW030
026100              MOVE  "Y"  TO  WS-CYC-FOUND.                         DW030
026200*                                                                  DW030
026300 BB010-EXIT.    EXIT  SECTION.                                     DW030
026400*                                                                  DW030
026500 BB020-FIND-MAX-EXP-ID    SECTION.                                 DW030
026600*********************************************                     DW030
026700*                                                                  DW030
026800     MOVE     ZERO  TO  WS-MAX-EXP-ID.                             DW030
026900     MOVE     WS-ACTIVE-CYCLE-ID  TO  EXP-CYCLE-ID.                DW030
027000     MOVE     LOW-VALUES          TO  EXP-ID.                      DW030
027100     MOVE     "N"  TO  WS-EOF-EXP-SCAN.                            DW030
027200     START    EXPENSES  KEY IS NOT LESS THAN  EXP-KEY              DW030
027300              INVALID KEY                                         DW030
027400                   MOVE  "Y"  TO  WS-EOF-EXP-SCAN.                 DW030
027500*                                                                  DW030
027600     PERFORM  BB025-SCAN-ONE-EXPENSE  THRU  BB025-EXIT             DW030
027700             UNTIL  EXP-SCAN-EOF.                                  DW030
027800*                                                                  DW030
027900 BB020-EXIT.    EXIT  SECTION.                                     DW030
028000*                                                                  DW030
028100 BB025-SCAN-ONE-EXPENSE  SECTION.                                  DW030
028200*********************************************                     DW030
028300*                                                                  DW030
028400     READ     EXPENSES  NEXT RECORD                                DW030
028500              AT END                                               DW030
028600                   MOVE  "Y"  TO  WS-EOF-EXP-SCAN                  DW030
028700                   GO TO BB025-EXIT.                               DW030
028800*                                                                  DW030
028900     IF       EXP-CYCLE-ID  NOT =  WS-ACTIVE-CYCLE-ID              DW030
029000              MOVE  "Y"  TO  WS-EOF-EXP-SCAN                       DW030
029100              GO TO   BB025-EXIT.                                  DW030
029200*                                                                  DW030
029300     IF       EXP-ID  >  WS-MAX-EXP-ID                             DW030
029400              MOVE  EXP-ID  TO  WS-MAX-EXP-ID.                     DW030
029500*                                                                  DW030
029600 BB025-EXIT.    EXIT  SECTION.                                     DW030
029700*                                                                  DW030
029800 BB100-ADD-EXPENSE       SECTION.                                  DW030
029900*********************************                                 DW030
030000*                                                                  DW030
030100     IF       NOT ACTIVE-CYC-FOUND                                 DW030
030200              DISPLAY  DW021                                       DW030
030300              ADD      1  TO  WS-TRANS-REJECTED                    DW030
030400              GO TO    BB100-EXIT.                                 DW030
030500*                                                                  DW030
030600     IF       TRN-AMOUNT-1  NOT >  ZERO                            DW030
030700              DISPLAY  DW022                                       DW030
030800              ADD      1  TO  WS-TRANS-REJECTED                    DW030
030900              GO TO    BB100-EXIT.                                 DW030
031000*                                                                  DW030
031100     ADD      1  TO  WS-MAX-EXP-ID.                                DW030
031200     MOVE     WS-ACTIVE-CYCLE-ID  TO  EXP-CYCLE-ID.                DW030
031300     MOVE     WS-MAX-EXP-ID       TO  EXP-ID.                      DW030
031400     MOVE     TRN-TIMESTAMP       TO  EXP-TIMESTAMP.               DW030
031500     MOVE     TRN-CATEGORY        TO  EXP-CATEGORY.                DW030
031600     MOVE     TRN-AMOUNT-1        TO  EXP-AMOUNT.                  DW030
031700     WRITE    DW-EXPENSE-RECORD.                                   DW030
031800     ADD      1  TO  WS-TRANS-ACCEPTED.                            DW030
031900*                                                                  DW030
032000 BB100-EXIT.    EXIT  SECTION.                                     DW030
032100*                                                                  DW030
032200 BB200-DELETE-EXPENSE    SECTION.                                  DW030
032300*********************************                                 DW030
032400*                                                                  DW030
032500     IF       NOT ACTIVE-CYC-FOUND                                 DW030
032600              DISPLAY  DW021                                       DW030
032700              ADD      1  TO  WS-TRANS-REJECTED                    DW030
032800              GO TO    BB200-EXIT.                                 DW030
032900*                                                                  DW030
033000     MOVE     WS-ACTIVE-CYCLE-ID  TO  EXP-CYCLE-ID.                DW030
033100     MOVE     TRN-DETAIL-ID       TO  EXP-ID.                      DW030
033200     READ     EXPENSES                                            DW030
033300              INVALID KEY                                         DW030
033400                   DISPLAY  DW023                                  DW030
033500                   ADD      1  TO  WS-TRANS-REJECTED                DW030
033600                   GO TO    BB200-EXIT.                            DW030
033700*                                                                  DW030
033800     DELETE   EXPENSES.                                            DW030
033900     ADD      1  TO  WS-TRANS-ACCEPTED.                            DW030
034000*                                                                  DW030
034100 BB200-EXIT.    EXIT  SECTION.                                     DW030
034200*                                                                  DW030
