000100*******************************************                    WSDWTRN
000200*                                          *                    WSDWTRN
000300*  Record Definition For Driver Work-Cycle *                    WSDWTRN
000400*     Transaction Input File               *                    WSDWTRN
000500*     Line-sequential, processed in order   *                    WSDWTRN
000600*******************************************                    WSDWTRN
000700*  File size 196 bytes.                                         WSDWTRN
000800*                                                                WSDWTRN
000900* 25/11/25 VBC - CREATED.                                       WSDWTRN
001000* 07/12/25 VBC - ONE FLAT LAYOUT COVERS ALL TRANSACTION TYPES,   WSDWTRN
001100*                UNUSED FIELDS LEFT AS SPACES/ZERO PER TYPE -    WSDWTRN
001200*                SAME TRICK USED FOR THE OLD BASIC SCREEN I/P.   WSDWTRN
001300* 19/01/26 VBC - TRN-CATEGORY WIDENED TO MATCH EXP-CATEGORY.     WSDWTRN
001400*                                                                WSDWTRN
001500*        VALID TRN-TYPE VALUES -                                 WSDWTRN
001600*        CYC-STRT   START A NEW CYCLE                            WSDWTRN
001700*        CYC-UPDT   UPDATE CYCLE HEADER FIELDS                   WSDWTRN
001800*        ERN-ADD    ADD / CORRECT A RIDE EARNING                 WSDWTRN
001900*        ERN-EDIT   EDIT A RIDE EARNING                          WSDWTRN
002000*        ERN-DEL    DELETE A RIDE EARNING                        WSDWTRN
002010*        ERN-RECA   RECALCULATE CYCLE EARNINGS TOTALS            WSDWTRN
002020*        EXP-ADD    ADD AN OPERATING EXPENSE                     WSDWTRN
002030*        EXP-DEL    DELETE AN OPERATING EXPENSE                  WSDWTRN
002040*        CYC-FIN    FINALIZE (CLOSE) THE ACTIVE CYCLE            WSDWTRN
002050*        PER-ARCH   PERIOD ARCHIVE (SNAPSHOT & RESET)            WSDWTRN
002060*        ARC-DEL    DELETE AN ARCHIVE RECORD                     WSDWTRN
002100 01  DW-TRANSACTION-RECORD.                                     WSDWTRN
002200     03  TRN-TYPE                 PIC X(8).                     WSDWTRN
002300     03  TRN-TIMESTAMP            PIC X(26).                    WSDWTRN
002400     03  TRN-CYCLE-ID             PIC 9(6).                     WSDWTRN
002500     03  TRN-DETAIL-ID            PIC 9(6).                     WSDWTRN
002510*            EARN/EXP ID ON EDIT/DEL, ARCHIVE ID ON ARC-DEL      WSDWTRN
002600     03  TRN-AMOUNT-1             PIC S9(8)V99.                 WSDWTRN
002610*            EARNING DELTA (ERN-ADD), NEW AMOUNT (ERN-EDIT,      WSDWTRN
002620*            EXP-ADD)                                            WSDWTRN
002700     03  TRN-AMOUNT-2             PIC S9(8)V99.                 WSDWTRN
002710*            NEW-PERIOD-TOTAL (ERN-ADD ONLY)                     WSDWTRN
002800     03  TRN-GAS-COST             PIC S9(8)V99.                 WSDWTRN
002900     03  TRN-START-KM             PIC 9(7).                     WSDWTRN
003000     03  TRN-START-KM-SUP         PIC X.                        WSDWTRN
003100     03  TRN-END-KM               PIC 9(7).                     WSDWTRN
003200     03  TRN-END-KM-SUP           PIC X.                        WSDWTRN
003300     03  TRN-FUEL-PRICE           PIC S9(8)V99.                 WSDWTRN
003400     03  TRN-FUEL-PRICE-SUP       PIC X.                        WSDWTRN
003500     03  TRN-CATEGORY             PIC X(100).                   WSDWTRN
003600     03  TRN-NOTE                 PIC X(12).                    WSDWTRN
003700*                                                                WSDWTRN
