000100*******************************************************************DW045
000200*                                                                 *DW045
000300*           DRIVER WORK-CYCLE  -  PERIOD ARCHIVING                *DW045
000400*                                                                 *DW045
000500*   ON A PER-ARCH TRANSACTION, SNAPSHOTS THE CURRENT PERIOD'S     *DW045
000600*   EARNINGS INTO A "PERIODO PARCIAL" ARCHIVE RECORD, THEN        *DW045
000700*   RESETS THE PERIOD AND CUMULATIVE EARNING COUNTERS AND PURGES  *DW045
000800*   THE CYCLE'S EARNING DETAIL - THE CYCLE ITSELF STAYS ACTIVE.   *DW045
000900*                                                                 *DW045
001000*******************************************************************DW045
001100*                                                                  DW045
001200 IDENTIFICATION          DIVISION.                                 DW045
001300*===============================                                  DW045
001400*                                                                  DW045
001500 PROGRAM-ID.             DW045.                                    DW045
001600*                                                                  DW045
001700 AUTHOR.                 R J ASHBY.                                DW045
001800*                                                                  DW045
001900 INSTALLATION.           APPLEWOOD COMPUTERS.                      DW045
002000*                                                                  DW045
002100 DATE-WRITTEN.           26/04/88.                                 DW045
002200*                                                                  DW045
002300 DATE-COMPILED.                                                    DW045
002400*                                                                  DW045
002500 SECURITY.               COPYRIGHT (C) 1988-2026 AND LATER,        DW045
002600                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER    DW045
002700                         THE GNU GENERAL PUBLIC LICENSE.  SEE      DW045
002800                         THE FILE COPYING FOR DETAILS.             DW045
002900*                                                                  DW045
003000*    REMARKS.            HANDLES PER-ARCH TRANSACTIONS ONLY.  ALL  DW045
003100*                        OTHER TYPES ON THE TRANSACTION FILE ARE   DW045
003200*                        SKIPPED BY THIS RUN.                      DW045
003300*                                                                  DW045
003400*    FILES USED -        TRANSACTIONS.   INPUT, LINE SEQUENTIAL.   DW045
003500*                        CYCLE-MASTER.    I-O, INDEXED BY CYC-ID.  DW045
003600*                        EXPENSES.        INPUT, INDEXED BY        DW045
003700*                                         EXP-KEY (READ ONLY).     DW045
003800*                        EARNINGS.        I-O, INDEXED BY          DW045
003900*                                         ERN-KEY (PURGED HERE).   DW045
004000*                        ARCHIVES.        I-O, INDEXED BY ARC-ID.  DW045
004100*                                                                  DW045
004200* CHANGES -                                                        DW045
004300* 26/04/88 RJA      CREATED.                                       DW045
004400* 14/12/90 MDT      REJECT ADDED WHEN NEITHER PERIOD-EARNINGS NOR  DW045
004500*                   PERIOD-RACE-COUNT IS POSITIVE - EMPTY PERIOD   DW045
004600*                   ARCHIVES WERE CLUTTERING THE REGISTER.         DW045
004700* 09/09/93 RJA      EARNING DETAIL PURGE ADDED AFTER SNAPSHOT.     DW045
004800* 08/09/99 MDT  Y2K FOUR-DIGIT YEAR CONFIRMED THROUGHOUT - NO      DW045
004900*                   TWO-DIGIT YEAR FIELDS EXIST IN THIS MODULE.    DW045
005000* 11/05/08 RJA      TIDY UP OF BB-PARAGRAPH NAMES.                 DW045
005100*                                                                  DW045
005200 ENVIRONMENT             DIVISION.                                 DW045
005300*===============================                                  DW045
005400*                                                                  DW045
005500 CONFIGURATION           SECTION.                                  DW045
005600*                                                                  DW045
005700 SPECIAL-NAMES.                                                    DW045
005800     C01                 IS TOP-OF-FORM.                           DW045
005900*                                                                  DW045
006000 INPUT-OUTPUT            SECTION.                                  DW045
006100 FILE-CONTROL.                                                     DW045
006200*                                                                  DW045
006300     SELECT  TRANSACTION-FILE  ASSIGN TO  "TRANSACTIONS"           DW045
006400             ORGANIZATION  IS  LINE SEQUENTIAL                     DW045
006500             FILE STATUS   IS  WS-TRN-STATUS.                      DW045
006600*                                                                  DW045
006700     SELECT  CYCLE-MASTER      ASSIGN TO  "CYCLEMAS"               DW045
006800             ORGANIZATION  IS  INDEXED                             DW045
006900             ACCESS MODE   IS  DYNAMIC                             DW045
007000             RECORD KEY    IS  CYC-ID                              DW045
007100             FILE STATUS   IS  WS-CYC-STATUS.                      DW045
007200*                                                                  DW045
007300     SELECT  EXPENSES          ASSIGN TO  "EXPENSES"               DW045
007400             ORGANIZATION  IS  INDEXED                             DW045
007500             ACCESS MODE   IS  DYNAMIC                             DW045
007600             RECORD KEY    IS  EXP-KEY                             DW045
007700             FILE STATUS   IS  WS-EXP-STATUS.                      DW045
007800*                                                                  DW045
007900     SELECT  EARNINGS          ASSIGN TO  "EARNINGS"               DW045
008000             ORGANIZATION  IS  INDEXED                             DW045
008100             ACCESS MODE   IS  DYNAMIC                             DW045
008200             RECORD KEY    IS  ERN-KEY                             DW045
008300             FILE STATUS   IS  WS-ERN-STATUS.                      DW045
008400*                                                                  DW045
008500     SELECT  ARCHIVES          ASSIGN TO  "ARCHIVES"               DW045
008600             ORGANIZATION  IS  INDEXED                             DW045
008700             ACCESS MODE   IS  DYNAMIC                             DW045
008800             RECORD KEY    IS  ARC-ID                              DW045
008900             FILE STATUS   IS  WS-ARC-STATUS.                      DW045
009000*                                                                  DW045
009100 DATA                    DIVISION.                                 DW045
009200*===============================                                  DW045
009300*                                                                  DW045
009400 FILE                    SECTION.                                  DW045
009500*                                                                  DW045
009600 FD  TRANSACTION-FILE                                              DW045
009700     LABEL RECORD IS STANDARD.                                     DW045
009800     COPY "WSDWTRN.cob".                                           DW045
009900*                                                                  DW045
010000 FD  CYCLE-MASTER                                                  DW045
010100     LABEL RECORD IS STANDARD.                                     DW045
010200     COPY "WSDWCYC.cob".                                           DW045
010300*                                                                  DW045
010400 FD  EXPENSES                                                      DW045
010500     LABEL RECORD IS STANDARD.                                     DW045
010600     COPY "WSDWEXP.cob".                                           DW045
010700*                                                                  DW045
010800 FD  EARNINGS                                                      DW045
010900     LABEL RECORD IS STANDARD.                                     DW045
011000     COPY "WSDWERN.cob".                                           DW045
011100*                                                                  DW045
011200 FD  ARCHIVES                                                      DW045
011300     LABEL RECORD IS STANDARD.                                     DW045
011400     COPY "WSDWARC.cob".                                           DW045
011500*                                                                  DW045
011600 WORKING-STORAGE         SECTION.                                  DW045
011700*-------------------------------                                  DW045
011800*                                                                  DW045
011900 77  WS-PROG-NAME        PIC X(15)  VALUE "DW045 (1.0.05)".        DW045
012000*                                                                  DW045
012100 01  WS-FILE-STATUSES.                                             DW045
012200     03  WS-TRN-STATUS       PIC XX.                               DW045
012300     03  WS-CYC-STATUS       PIC XX.                               DW045
012400     03  WS-EXP-STATUS       PIC XX.                               DW045
012500     03  WS-ERN-STATUS       PIC XX.                               DW045
012600     03  WS-ARC-STATUS       PIC XX.                               DW045
012650     03  FILLER              PIC X(01).                             DW045
012700*                                                                  DW045
012800 01  WS-SWITCHES.                                                  DW045
012900     03  WS-EOF-TRANS        PIC X       VALUE "N".                DW045
013000         88  TRANS-EOF                   VALUE "Y".                DW045
013100     03  WS-EOF-CYC-SCAN     PIC X       VALUE "N".                DW045
013200         88  CYC-SCAN-EOF                VALUE "Y".                DW045
013300     03  WS-EOF-EXP-SCAN     PIC X       VALUE "N".                DW045
013400         88  EXP-SCAN-EOF                VALUE "Y".                DW045
013500     03  WS-EOF-ERN-SCAN     PIC X       VALUE "N".                DW045
013600         88  ERN-SCAN-EOF                VALUE "Y".                DW045
013700     03  WS-EOF-ARC-SCAN     PIC X       VALUE "N".                DW045
013800         88  ARC-SCAN-EOF                VALUE "Y".                DW045
013900     03  WS-CYC-FOUND        PIC X       VALUE "N".                DW045
014000         88  ACTIVE-CYC-FOUND            VALUE "Y".                DW045
014050     03  FILLER              PIC X(01).                             DW045
014100*                                                                  DW045
014200 01  WS-COUNTERS.                                                  DW045
014300     03  WS-TRANS-READ       PIC 9(7)    COMP.                     DW045
014400     03  WS-TRANS-ACCEPTED   PIC 9(7)    COMP.                     DW045
014500     03  WS-TRANS-REJECTED   PIC 9(7)    COMP.                     DW045
014600     03  WS-MAX-ARC-ID       PIC 9(6)    COMP.                     DW045
014650     03  FILLER              PIC X(01).                             DW045
014700*                                                                  DW045
014800 01  WS-ACTIVE-CYCLE-REC.                                          DW045
014900     COPY "WSDWCYC.cob"    REPLACING DW-CYCLE-RECORD               DW045
015000                                 BY   WS-ACTIVE-CYCLE-REC.         DW045
015100*                                                                  DW045
015200 01  WS-TOTAL-OTHER-EXP      PIC S9(8)V99    COMP-3.                DW045
015300 01  WS-PROFIT-SNAPSHOT      PIC S9(8)V99    COMP-3.                DW045
015400*                                                                  DW045
015500 01  ERROR-MESSAGES.                                               DW045
015600     03  DW040  PIC X(44) VALUE                                    DW045
015700         "DW040 TRANSACTION FILE WILL NOT OPEN - RUN ".            DW045
015800     03  DW041  PIC X(36) VALUE                                    DW045
015900         "DW041 REJECTED - NO ACTIVE CYCLE   ".                    DW045
016000     03  DW042  PIC X(42) VALUE                                    DW045
016100         "DW042 REJECTED - PERIOD HAS NO ACTIVITY  ".              DW045
016150     03  FILLER              PIC X(01).                             DW045
016200*                                                                  DW045
016300*   STANDARD DATE-FORMAT REDEFINES (UNUSED FOR BUSINESS DATA,      DW045
016400*   KEPT FOR THE START-OF-JOB BANNER AS ELSEWHERE IN THE SUITE).   DW045
016500*                                                                  DW045
016600 01  WS-DATE-FORMATS.                                              DW045
016700     03  WS-TODAY            PIC X(10).                            DW045
016800     03  WS-UK   REDEFINES WS-TODAY.                               DW045
016900         05  WS-UK-DAYS      PIC 99.                               DW045
017000         05  FILLER          PIC X.                                DW045
017100         05  WS-UK-MONTH     PIC 99.                               DW045
017200         05  FILLER          PIC X.                                DW045
017300         05  WS-UK-YEAR      PIC 9(4).                             DW045
017400     03  WS-USA  REDEFINES WS-TODAY.                               DW045
017500         05  WS-USA-MONTH    PIC 99.                               DW045
017600         05  FILLER          PIC X.                                DW045
017700         05  WS-USA-DAYS     PIC 99.                               DW045
017800         05  FILLER          PIC X(5).                             DW045
017900 01  WS-RUN-DATE             PIC 9(8).                             DW045
018000 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.                        DW045
018100     03  WS-RUN-CC           PIC 99.                               DW045
018200     03  WS-RUN-YY           PIC 99.                               DW045
018300     03  WS-RUN-MM           PIC 99.                               DW045
018400     03  WS-RUN-DD           PIC 99.                               DW045
018500*                                                                  DW045
018600 PROCEDURE               DIVISION.                                 DW045
018700*===============================                                  DW045
018800*                                                                  DW045
018900 AA000-MAIN              SECTION.                                  DW045
019000*********************************                                 DW045
019100*                                                                  DW045
019200     PERFORM  AA010-OPEN-FILES.                                    DW045
019300     PERFORM  AA020-LOAD-ACTIVE-CYCLE.                             DW045
019400     PERFORM  AA030-FIND-MAX-ARC-ID.                               DW045
019500     PERFORM  AA050-PROCESS-TRANSACTIONS  THRU  AA050-EXIT         DW045
019600             UNTIL  TRANS-EOF.                                     DW045
019700     PERFORM  AA090-CLOSE-AND-REPORT.                              DW045
019800     STOP     RUN.                                                 DW045
019900*                                                                  DW045
020000 AA000-EXIT.    EXIT.                                              DW045
020100*                                                                  DW045
020200 AA010-OPEN-FILES        SECTION.                                  DW045
020300*********************************                                 DW045
020400*                                                                  DW045
020500     ACCEPT   WS-RUN-DATE  FROM  DATE.                             DW045
020600     MOVE     WS-RUN-DD  TO  WS-UK-DAYS.                           DW045
020700     MOVE     WS-RUN-MM  TO  WS-UK-MONTH.                          DW045
020800     MOVE     WS-RUN-CC  TO  WS-UK-YEAR (1:2).                     DW045
020900     MOVE     WS-RUN-YY  TO  WS-UK-YEAR (3:2).                     DW045
021000     DISPLAY  WS-PROG-NAME " STARTING RUN " WS-TODAY.              DW045
021100*                                                                  DW045
021200     OPEN     INPUT  TRANSACTION-FILE.                             DW045
021300     IF       WS-TRN-STATUS  NOT =  "00"                           DW045
021400              DISPLAY  DW040  WS-TRN-STATUS                        DW045
021500              MOVE     "Y"  TO  WS-EOF-TRANS                       DW045
021600              GO TO    AA010-EXIT.                                 DW045
021700*                                                                  DW045
021800     OPEN     I-O  CYCLE-MASTER.                                   DW045
021900     OPEN     INPUT  EXPENSES.                                     DW045
022000     IF       WS-EXP-STATUS  =  "35"                               DW045
022100              OPEN     OUTPUT  EXPENSES                            DW045
022200              CLOSE    EXPENSES                                    DW045
022300              OPEN     INPUT   EXPENSES.                           DW045
022400*                                                                  DW045
022500     OPEN     I-O  EARNINGS.                                       DW045
022600     IF       WS-ERN-STATUS  =  "35"                               DW045
022700              OPEN     OUTPUT  EARNINGS                            DW045
022800              CLOSE    EARNINGS                                    DW045
022900              OPEN     I-O     EARNINGS.                           DW045
023000*                                                                  DW045
023100     OPEN     I-O  ARCHIVES.                                       DW045
023200     IF       WS-ARC-STATUS  =  "35"                               DW045
023300              OPEN     OUTPUT  ARCHIVES                            DW045
023400              CLOSE    ARCHIVES                                    DW045
023500              OPEN     I-O     ARCHIVES.                           DW045
023600*                                                                  DW045
023700 AA010-EXIT.    EXIT  SECTION.                                     DW045
023800*                                                                  DW045
023900 AA020-LOAD-ACTIVE-CYCLE  SECTION.                                 DW045
024000*********************************                                 DW045
024100*                                                                  DW045
024200     IF       TRANS-EOF                                            DW045
024300              GO TO  AA020-EXIT.                                   DW045
024400*                                                                  DW045
024500     MOVE     LOW-VALUES  TO  CYC-ID.                              DW045
024600     START    CYCLE-MASTER  KEY IS NOT LESS THAN  CYC-ID           DW045
024700              INVALID KEY                                         DW045
024800                   MOVE  "Y"  TO  WS-EOF-CYC-SCAN.                 DW045
024900*                                                                  DW045
025000     PERFORM  BB010-SCAN-CYCLE-MASTER  THRU  BB010-EXIT            DW045
025100             UNTIL  CYC-SCAN-EOF.                                  DW045
025200*                                                                  DW045
025300 AA020-EXIT.    EXIT  SECTION.                                     DW045
025400*                                                                  DW045
025500 AA030-FIND-MAX-ARC-ID    SECTION.                                 DW045
025600*********************************                                 DW045
025700*                                                                  DW045
025800     MOVE     ZERO  TO  WS-MAX-ARC-ID.                             DW045
025900     MOVE     LOW-VALUES  TO  ARC-ID.                              DW045
026000     START    ARCHIVES  KEY IS NOT LESS THAN  ARC-ID               DW045
026100              INVALID KEY                                         DW045
026200                   MOVE  "Y"  TO  WS-EOF-ARC-SCAN.                 DW045
026300*                                                                  DW045
026400     PERFORM  BB015-SCAN-ONE-ARCHIVE  THRU  BB015-EXIT             DW045
026500             UNTIL  ARC-SCAN-EOF.                                  DW045
026600*                                                                  DW045
026700 AA030-EXIT.    EXIT  SECTION.                                     DW045
026800*                                                                  DW045
026900 AA050-PROCESS-TRANSACTIONS  SECTION.                              DW045
027000*******************************************                       DW045
027100*                                                                  DW045
027200     READ     TRANSACTION-FILE  NEXT RECORD                        DW045
027300              AT END                                               DW045
027400                   MOVE  "Y"  TO  WS-EOF-TRANS                     DW045
027500                   GO TO AA050-EXIT.                               DW045
027600*                                                                  DW045
027700     ADD      1  TO  WS-TRANS-READ.                                DW045
027800     EVALUATE TRN-TYPE                                             DW045
027900         WHEN  "PER-ARCH"                                         DW045
028000               PERFORM  BB100-ARCHIVE-PERIOD                       DW045
028100         WHEN  OTHER                                              DW045
028200               CONTINUE                                            DW045
028300     END-EVALUATE.                                                 DW045
028400*                                                                  DW045
028500 AA050-EXIT.    EXIT  SECTION.                                     DW045
028600*                                                                  DW045
028700 AA090-CLOSE-AND-REPORT  SECTION.                                  DW045
028800*********************************                                 DW045
028900*                                                                  DW045
029000     CLOSE    TRANSACTION-FILE  CYCLE-MASTER  EXPENSES             DW045
029100              EARNINGS  ARCHIVES.                                  DW045
029200     DISPLAY  WS-PROG-NAME " TRANS READ     = " WS-TRANS-READ.     DW045
029300     DISPLAY  WS-PROG-NAME " TRANS ACCEPTED = " WS-TRANS-ACCEPTED. DW045
029400     DISPLAY  WS-PROG-NAME " TRANS REJECTED = " WS-TRANS-REJECTED. DW045
029500*                                                                  DW045
029600 AA090-EXIT.    EXIT  SECTION.                                     DW045
029700*                                                                  DW045
029800 BB010-SCAN-CYCLE-MASTER  SECTION.                                 DW045
029900*********************************************                     DW045
030000*                                                                  DW045
030100     READ     CYCLE-MASTER  NEXT RECORD                            DW045
030200              AT END                                               DW045
030300                   MOVE  "Y"  TO  WS-EOF-CYC-SCAN                  DW045
030400                   GO TO BB010-EXIT.                               DW045
030500*                                                                  DW045
030600     IF       CYC-IS-ACTIVE  =  "Y"                                DW045
030700              MOVE  DW-CYCLE-RECORD  TO  WS-ACTIVE-CYCLE-REC       DW045
030800              MOVE  "Y"  TO  WS-CYC-FOUND.                         DW045
030900*                                                                  DW045
031000 BB010-EXIT.    EXIT  SECTION.                                     DW045
031100*                                                                  DW045
031200 BB015-SCAN-ONE-ARCHIVE  SECTION.                                  DW045
031300*********************************************                     DW045
031400*                                                                  DW045
031500     READ     ARCHIVES  NEXT RECORD                                DW045
031600              AT END                                               DW045
031700                   MOVE  "Y"  TO  WS-EOF-ARC-SCAN                  DW045
031800                   GO TO BB015-EXIT.                               DW045
031900*                                                                  DW045
032000     IF       ARC-ID  >  WS-MAX-ARC-ID                             DW045
032100              MOVE  ARC-ID  TO  WS-MAX-ARC-ID.                     DW045
032200*                                                                  DW045
032300 BB015-EXIT.    EXIT  SECTION.                                     DW045
032400*                                                                  DW045
032500 BB100-ARCHIVE-PERIOD    SECTION.                                  DW045
032600*********************************                                 DW045
032700*                                                                  DW045
032800     IF       NOT ACTIVE-CYC-FOUND                                 DW045
032900              DISPLAY  DW041                                       DW045
033000              ADD      1  TO  WS-TRANS-REJECTED                    DW045
033100              GO TO    BB100-EXIT.                                 DW045
033200*                                                                  DW045
033300     IF       CYC-PERIOD-EARNINGS OF WS-ACTIVE-CYCLE-REC NOT > ZERODW045
033400         AND  CYC-PERIOD-RACE-COUNT OF WS-ACTIVE-CYCLE-REC NOT > 0 DW045
033500              DISPLAY  DW042                                       DW045
033600              ADD      1  TO  WS-TRANS-REJECTED                    DW045
033700              GO TO    BB100-EXIT.                                 DW045
033800*                                                                  DW045
033900     PERFORM  BB300-SUM-EXPENSES    THRU  BB300-EXIT.              DW045
034000     COMPUTE  WS-PROFIT-SNAPSHOT =                                DW045
034100              CYC-CUM-EARNINGS OF WS-ACTIVE-CYCLE-REC  -           DW045
034200              CYC-GAS-COST     OF WS-ACTIVE-CYCLE-REC  -           DW045
034300              WS-TOTAL-OTHER-EXP.                                  DW045
034400*                                                                  DW045
034500     PERFORM  BB500-WRITE-ARCHIVE    THRU  BB500-EXIT.             DW045
034600     PERFORM  BB600-PURGE-EARNINGS   THRU  BB600-EXIT.             DW045
034700*                                                                  DW045
034800     MOVE     ZERO  TO  CYC-PERIOD-EARNINGS    OF                 DW045
034900                        WS-ACTIVE-CYCLE-REC                       DW045
035000                        CYC-PERIOD-RACE-COUNT  OF                 DW045
035100                        WS-ACTIVE-CYCLE-REC                       DW045
035200                        CYC-CUM-EARNINGS       OF                 DW045
035300                        WS-ACTIVE-CYCLE-REC                       DW045
035400                        CYC-CUM-RACE-COUNT     OF                 DW045
035500                        WS-ACTIVE-CYCLE-REC.                      DW045
035600*                                                                  DW045
035700     MOVE     WS-ACTIVE-CYCLE-REC  TO  DW-CYCLE-RECORD.            DW045
035800     REWRITE  DW-CYCLE-RECORD.                                     DW045
035900     ADD      1  TO  WS-TRANS-ACCEPTED.                            DW045
036000*                                                                  DW045
036100 BB100-EXIT.    EXIT  SECTION.                                     DW045
036200*                                                                  DW045
036300 BB300-SUM-EXPENSES      SECTION.                                  DW045
036400*********************************************                     DW045
036500*                                                                  DW045
036600     MOVE     ZERO  TO  WS-TOTAL-OTHER-EXP.                        DW045
036700     MOVE     CYC-ID OF WS-ACTIVE-CYCLE-REC  TO  EXP-CYCLE-ID.     DW045
036800     MOVE     LOW-VALUES  TO  EXP-ID.                              DW045
036900     MOVE     "N"  TO  WS-EOF-EXP-SCAN.                            DW045
037000     START    EXPENSES  KEY IS NOT LESS THAN  EXP-KEY              DW045
037100              INVALID KEY                                         DW045
037200                   MOVE  "Y"  TO  WS-EOF-EXP-SCAN.                 DW045
037300*                                                                  DW045
037400     PERFORM  BB350-SUM-ONE-EXPENSE  THRU  BB350-EXIT              DW045
037500             UNTIL  EXP-SCAN-EOF.                                  DW045
037600*                                                                  DW045
037700 BB300-EXIT.    EXIT  SECTION.                                     DW045
037800*                                                                  DW045
037900 BB350-SUM-ONE-EXPENSE   SECTION.                                  DW045
038000*********************************************                     DW045
038100*                                                                  DW045
038200     READ     EXPENSES  NEXT RECORD                                DW045
038300              AT END                                               DW045
038400                   MOVE  "Y"  TO  WS-EOF-EXP-SCAN                  DW045
038500                   GO TO BB350-EXIT.                               DW045
038600*                                                                  DW045
038700     IF       EXP-CYCLE-ID  NOT =  CYC-ID OF WS-ACTIVE-CYCLE-REC   DW045
038800              MOVE  "Y"  TO  WS-EOF-EXP-SCAN                       DW045
038900              GO TO   BB350-EXIT.                                  DW045
039000*                                                                  DW045
039100     ADD      EXP-AMOUNT  TO  WS-TOTAL-OTHER-EXP.                  DW045
039200*                                                                  DW045
039300 BB350-EXIT.    EXIT  SECTION.                                     DW045
039400*                                                                  DW045
039500 BB500-WRITE-ARCHIVE    SECTION.                                   DW045
039600*********************************************                     DW045
039700*                                                                  DW045
039800     ADD      1  TO  WS-MAX-ARC-ID.                                DW045
039900     MOVE     WS-MAX-ARC-ID             TO  ARC-ID.                DW045
040000     MOVE     TRN-TIMESTAMP             TO  ARC-DATE.              DW045
040100     MOVE     "PERIODO PARCIAL"         TO  ARC-TYPE.              DW045
040200     MOVE     CYC-PERIOD-EARNINGS OF WS-ACTIVE-CYCLE-REC           DW045
040300                               TO  ARC-CYCLE-EARNINGS.             DW045
040400     MOVE     CYC-GAS-COST OF WS-ACTIVE-CYCLE-REC                  DW045
040500                               TO  ARC-GAS-COST.                   DW045
040600     MOVE     CYC-PERIOD-RACE-COUNT OF WS-ACTIVE-CYCLE-REC         DW045
040700                               TO  ARC-RACE-COUNT.                 DW045
040800     MOVE     CYC-START-KM OF WS-ACTIVE-CYCLE-REC                  DW045
040900                               TO  ARC-START-KM.                   DW045
041000     MOVE     CYC-END-KM OF WS-ACTIVE-CYCLE-REC                    DW045
041100                               TO  ARC-END-KM.                     DW045
041200     MOVE     CYC-FUEL-PRICE OF WS-ACTIVE-CYCLE-REC                DW045
041300                               TO  ARC-FUEL-PRICE.                 DW045
041400     MOVE     TRN-NOTE                 TO  ARC-NOTE.               DW045
041500     MOVE     WS-TOTAL-OTHER-EXP        TO  ARC-TOTAL-OTHER-EXPENSES.DW045
041600     MOVE     WS-PROFIT-SNAPSHOT        TO  ARC-PROFIT.            DW045
041700     MOVE     ZERO                      TO  ARC-KM-DRIVEN.         DW045
041800     MOVE     "N/A"                     TO  ARC-KM-PER-LITER.      DW045
041900     MOVE     "N/A"                     TO  ARC-COST-PER-KM.       DW045
042000     MOVE     TRN-TIMESTAMP             TO  ARC-PERIOD-END-DATE.   DW045
042100     WRITE    DW-ARCHIVE-RECORD.                                   DW045
042200*                                                                  DW045
042300 BB500-EXIT.    EXIT  SECTION.                                     DW045
042400*                                                                  DW045
042500 BB600-PURGE-EARNINGS    SECTION.                                  DW045
042600*********************************************                     DW045
042700*                                                                  DW045
042800     MOVE     CYC-ID OF WS-ACTIVE-CYCLE-REC  TO  ERN-CYCLE-ID.     DW045
042900     MOVE     LOW-VALUES  TO  ERN-ID.                              DW045
043000     MOVE     "N"  TO  WS-EOF-ERN-SCAN.                            DW045
043100     START    EARNINGS  KEY IS NOT LESS THAN  ERN-KEY              DW045
043200              INVALID KEY                                         DW045
043300                   MOVE  "Y"  TO  WS-EOF-ERN-SCAN.                 DW045
043400*                                                                  DW045
043500     PERFORM  BB650-PURGE-ONE-EARNING  THRU  BB650-EXIT            DW045
043600             UNTIL  ERN-SCAN-EOF.                                  DW045
043700*                                                                  DW045
043800 BB600-EXIT.    EXIT  SECTION.                                     DW045
043900*                                                                  DW045
044000 BB650-PURGE-ONE-EARNING  SECTION.                                 DW045
044100*********************************************                     DW045
044200*                                                                  DW045
044300*    EARNINGS IS KEYED BY CYCLE + ID, SO A RECORD ONCE DELETED     DW045
044400*    DROPS OUT FROM UNDER A DYNAMIC "NEXT RECORD" READ WITHOUT     DW045
044500*    DISTURBING THE SCAN POSITION - NO RE-START IS NEEDED HERE.    DW045
044600*                                                                  DW045
044700     READ     EARNINGS  NEXT RECORD                                DW045
044800              AT END                                               DW045
044900                   MOVE  "Y"  TO  WS-EOF-ERN-SCAN                  DW045
045000                   GO TO BB650-EXIT.                               DW045
045100*                                                                  DW045
045200     IF       ERN-CYCLE-ID  NOT =  CYC-ID OF WS-ACTIVE-CYCLE-REC   DW045
045300              MOVE  "Y"  TO  WS-EOF-ERN-SCAN                       DW045
045400              GO TO   BB650-EXIT.                                  DW045
045500*                                                                  DW045
045600     DELETE   EARNINGS.                                            DW045
045700*                                                                  DW045
045800 BB650-EXIT.    EXIT  SECTION.                                     DW045
045900*                                                                  DW045
