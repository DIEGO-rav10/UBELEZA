000100*******************************************************************DW040
000200*                                                                 *DW040
000300*           DRIVER WORK-CYCLE  -  CYCLE FINALIZATION              *DW040
000400*                                                                 *DW040
000500*   CLOSES THE ACTIVE CYCLE ON RECEIPT OF A CYC-FIN TRANSACTION.  *DW040
000600*   RESOLVES THE CLOSING ODOMETER READING, SUMS THE EXPENSE       *DW040
000700*   DETAIL, DERIVES PROFIT, KM DRIVEN, KM/LITRE AND COST/KM, AND  *DW040
000800*   WRITES ONE "CICLO COMPLETO" ARCHIVE RECORD BEFORE STANDING    *DW040
000900*   THE CYCLE DOWN.                                               *DW040
001000*                                                                 *DW040
001100*******************************************************************DW040
001200*                                                                  DW040
001300 IDENTIFICATION          DIVISION.                                 DW040
001400*===============================                                  DW040
001500*                                                                  DW040
001600 PROGRAM-ID.             DW040.                                    DW040
001700*                                                                  DW040
001800 AUTHOR.                 R J ASHBY.                                DW040
001900*                                                                  DW040
002000 INSTALLATION.           APPLEWOOD COMPUTERS.                      DW040
002100*                                                                  DW040
002200 DATE-WRITTEN.           19/04/88.                                 DW040
002300*                                                                  DW040
002400 DATE-COMPILED.                                                    DW040
002500*                                                                  DW040
002600 SECURITY.               COPYRIGHT (C) 1988-2026 AND LATER,        DW040
002700                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER    DW040
002800                         THE GNU GENERAL PUBLIC LICENSE.  SEE      DW040
002900                         THE FILE COPYING FOR DETAILS.             DW040
003000*                                                                  DW040
003100*    REMARKS.            HANDLES CYC-FIN TRANSACTIONS ONLY.  ALL   DW040
003200*                        OTHER TYPES ON THE TRANSACTION FILE ARE   DW040
003300*                        SKIPPED BY THIS RUN.                      DW040
003400*                                                                  DW040
003500*    FILES USED -        TRANSACTIONS.   INPUT, LINE SEQUENTIAL.   DW040
003600*                        CYCLE-MASTER.    I-O, INDEXED BY CYC-ID.  DW040
003700*                        EXPENSES.        INPUT, INDEXED BY        DW040
003800*                                         EXP-KEY (READ ONLY).     DW040
003900*                        ARCHIVES.        I-O, INDEXED BY ARC-ID.  DW040
004000*                                                                  DW040
004100* CHANGES -                                                        DW040
004200* 19/04/88 RJA      CREATED.                                       DW040
004300* 02/11/89 RJA      KM/LITRE AND COST/KM DERIVATIONS ADDED.        DW040
004400* 17/06/91 MDT      "N/A" TEXT SUBSTITUTED WHEN A RATIO CANNOT     DW040
004500*                   BE FORMED, RATHER THAN LEAVING IT ZERO.        DW040
004600* 23/03/94 RJA      DIVISIONS NOW CARRIED TO 4 DECIMAL PLACES      DW040
004700*                   INTERNALLY BEFORE ROUNDING TO THE 2-PLACE      DW040
004800*                   ARCHIVE FIELD - PENNY DRIFT ON SMALL CYCLES.   DW040
004900* 08/09/99 MDT  Y2K FOUR-DIGIT YEAR CONFIRMED THROUGHOUT - NO      DW040
005000*                   TWO-DIGIT YEAR FIELDS EXIST IN THIS MODULE.    DW040
005100* 19/08/04 RJA      END-KM NOW DEFAULTS TO START-KM WHEN NOT       DW040
005200*                   SUPPLIED, INSTEAD OF REJECTING THE RUN.        DW040
005300* 02/02/07 RJA      TIDY UP OF BB-PARAGRAPH NAMES.                 DW040
005400*                                                                  DW040
005500 ENVIRONMENT             DIVISION.                                 DW040
005600*===============================                                  DW040
005700*                                                                  DW040
005800 CONFIGURATION           SECTION.                                  DW040
005900*                                                                  DW040
006000 SPECIAL-NAMES.                                                    DW040
006100     C01                 IS TOP-OF-FORM.                           DW040
006200*                                                                  DW040
006300 INPUT-OUTPUT            SECTION.                                  DW040
006400 FILE-CONTROL.                                                     DW040
006500*                                                                  DW040
006600     SELECT  TRANSACTION-FILE  ASSIGN TO  "TRANSACTIONS"           DW040
006700             ORGANIZATION  IS  LINE SEQUENTIAL                     DW040
006800             FILE STATUS   IS  WS-TRN-STATUS.                      DW040
006900*                                                                  DW040
007000     SELECT  CYCLE-MASTER      ASSIGN TO  "CYCLEMAS"               DW040
007100             ORGANIZATION  IS  INDEXED                             DW040
007200             ACCESS MODE   IS  DYNAMIC                             DW040
007300             RECORD KEY    IS  CYC-ID                              DW040
007400             FILE STATUS   IS  WS-CYC-STATUS.                      DW040
007500*                                                                  DW040
007600     SELECT  EXPENSES          ASSIGN TO  "EXPENSES"               DW040
007700             ORGANIZATION  IS  INDEXED                             DW040
007800             ACCESS MODE   IS  DYNAMIC                             DW040
007900             RECORD KEY    IS  EXP-KEY                             DW040
008000             FILE STATUS   IS  WS-EXP-STATUS.                      DW040
008100*                                                                  DW040
008200     SELECT  ARCHIVES          ASSIGN TO  "ARCHIVES"               DW040
008300             ORGANIZATION  IS  INDEXED                             DW040
008400             ACCESS MODE   IS  DYNAMIC                             DW040
008500             RECORD KEY    IS  ARC-ID                              DW040
008600             FILE STATUS   IS  WS-ARC-STATUS.                      DW040
008700*                                                                  DW040
008800 DATA                    DIVISION.                                 DW040
008900*===============================                                  DW040
009000*                                                                  DW040
009100 FILE                    SECTION.                                  DW040
009200*                                                                  DW040
009300 FD  TRANSACTION-FILE                                              DW040
009400     LABEL RECORD IS STANDARD.                                     DW040
009500     COPY "WSDWTRN.cob".                                           DW040
009600*                                                                  DW040
009700 FD  CYCLE-MASTER                                                  DW040
009800     LABEL RECORD IS STANDARD.                                     DW040
009900     COPY "WSDWCYC.cob".                                           DW040
010000*                                                                  DW040
010100 FD  EXPENSES                                                      DW040
010200     LABEL RECORD IS STANDARD.                                     DW040
010300     COPY "WSDWEXP.cob".                                           DW040
010400*                                                                  DW040
010500 FD  ARCHIVES                                                      DW040
010600     LABEL RECORD IS STANDARD.                                     DW040
010700     COPY "WSDWARC.cob".                                           DW040
010800*                                                                  DW040
010900 WORKING-STORAGE         SECTION.                                  DW040
011000*-------------------------------                                  DW040
011100*                                                                  DW040
011200 77  WS-PROG-NAME        PIC X(15)  VALUE "DW040 (1.0.06)".        DW040
011300*                                                                  DW040
011400 01  WS-FILE-STATUSES.                                             DW040
011500     03  WS-TRN-STATUS       PIC XX.                               DW040
011600     03  WS-CYC-STATUS       PIC XX.                               DW040
011700     03  WS-EXP-STATUS       PIC XX.                               DW040
011800     03  WS-ARC-STATUS       PIC XX.                               DW040
011850     03  FILLER              PIC X(01).                             DW040
011900*                                                                  DW040
012000 01  WS-SWITCHES.                                                  DW040
012100     03  WS-EOF-TRANS        PIC X       VALUE "N".                DW040
012200         88  TRANS-EOF                   VALUE "Y".                DW040
012300     03  WS-EOF-CYC-SCAN     PIC X       VALUE "N".                DW040
012400         88  CYC-SCAN-EOF                VALUE "Y".                DW040
012500     03  WS-EOF-EXP-SCAN     PIC X       VALUE "N".                DW040
012600         88  EXP-SCAN-EOF                VALUE "Y".                DW040
012700     03  WS-EOF-ARC-SCAN     PIC X       VALUE "N".                DW040
012800         88  ARC-SCAN-EOF                VALUE "Y".                DW040
012900     03  WS-CYC-FOUND        PIC X       VALUE "N".                DW040
013000         88  ACTIVE-CYC-FOUND            VALUE "Y".                DW040
013050     03  FILLER              PIC X(01).                             DW040
013100*                                                                  DW040
013200 01  WS-COUNTERS.                                                  DW040
013300     03  WS-TRANS-READ       PIC 9(7)    COMP.                     DW040
013400     03  WS-TRANS-ACCEPTED   PIC 9(7)    COMP.                     DW040
013500     03  WS-TRANS-REJECTED   PIC 9(7)    COMP.                     DW040
013600     03  WS-MAX-ARC-ID       PIC 9(6)    COMP.                     DW040
013650     03  FILLER              PIC X(01).                             DW040
013700*                                                                  DW040
013800 01  WS-ACTIVE-CYCLE-REC.                                          DW040
013900     COPY "WSDWCYC.cob"    REPLACING DW-CYCLE-RECORD               DW040
014000                                 BY   WS-ACTIVE-CYCLE-REC.         DW040
014100*                                                                  DW040
014200 01  WS-RESOLVED-END-KM      PIC 9(7)    COMP.                     DW040
014300 01  WS-TOTAL-OTHER-EXP      PIC S9(8)V99    COMP-3.                DW040
014400 01  WS-PROFIT               PIC S9(8)V99    COMP-3.                DW040
014500 01  WS-KM-DRIVEN            PIC 9(7)    COMP.                     DW040
014600*                                                                  DW040
014700*   INTERMEDIATE DIVISION WORK FIELDS, CARRIED TO FOUR DECIMAL     DW040
014800*   PLACES SO THE RATIOS ROUND CLEANLY TO TWO ON OUTPUT.           DW040
014900*                                                                  DW040
015000 01  WS-LITERS-USED          PIC S9(7)V9(4)  COMP-3.                DW040
015100 01  WS-KM-PER-LITER-WRK     PIC S9(7)V9(4)  COMP-3.                DW040
015200 01  WS-COST-PER-KM-WRK      PIC S9(7)V9(4)  COMP-3.                DW040
015300 01  WS-KM-PER-LITER-OUT     PIC ZZZZZ9.99.                        DW040
015400 01  WS-COST-PER-KM-OUT      PIC ZZZZZ9.99.                        DW040
015500*                                                                  DW040
015600 01  ERROR-MESSAGES.                                               DW040
015700     03  DW030  PIC X(44) VALUE                                    DW040
015800         "DW030 TRANSACTION FILE WILL NOT OPEN - RUN ".            DW040
015900     03  DW031  PIC X(36) VALUE                                    DW040
016000         "DW031 REJECTED - NO ACTIVE CYCLE   ".                    DW040
016100     03  DW032  PIC X(44) VALUE                                    DW040
016200         "DW032 REJECTED - END-KM LESS THAN START-KM ".            DW040
016250     03  FILLER              PIC X(01).                             DW040
016300*                                                                  DW040
016400*   STANDARD DATE-FORMAT REDEFINES (UNUSED FOR BUSINESS DATA,      DW040
016500*   KEPT FOR THE START-OF-JOB BANNER AS ELSEWHERE IN THE SUITE).   DW040
016600*                                                                  DW040
016700 01  WS-DATE-FORMATS.                                              DW040
016800     03  WS-TODAY            PIC X(10).                            DW040
016900     03  WS-UK   REDEFINES WS-TODAY.                               DW040
017000         05  WS-UK-DAYS      PIC 99.                               DW040
017100         05  FILLER          PIC X.                                DW040
017200         05  WS-UK-MONTH     PIC 99.                               DW040
017300         05  FILLER          PIC X.                                DW040
017400         05  WS-UK-YEAR      PIC 9(4).                             DW040
017500     03  WS-USA  REDEFINES WS-TODAY.                               DW040
017600         05  WS-USA-MONTH    PIC 99.                               DW040
017700         05  FILLER          PIC X.                                DW040
017800         05  WS-USA-DAYS     PIC 99.                               DW040
017900         05  FILLER          PIC X(5).                             DW040
018000 01  WS-RUN-DATE             PIC 9(8).                             DW040
018100 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.                        DW040
018200     03  WS-RUN-CC           PIC 99.                               DW040
018300     03  WS-RUN-YY           PIC 99.                               DW040
018400     03  WS-RUN-MM           PIC 99.                               DW040
018500     03  WS-RUN-DD           PIC 99.                               DW040
018600*                                                                  DW040
018700 PROCEDURE               DIVISION.                                 DW040
018800*===============================                                  DW040
018900*                                                                  DW040
019000 AA000-MAIN              SECTION.                                  DW040
019100*********************************                                 DW040
019200*                                                                  DW040
019300     PERFORM  AA010-OPEN-FILES.                                    DW040
019400     PERFORM  AA020-LOAD-ACTIVE-CYCLE.                             DW040
019500     PERFORM  AA030-FIND-MAX-ARC-ID.                               DW040
019600     PERFORM  AA050-PROCESS-TRANSACTIONS  THRU  AA050-EXIT         DW040
019700             UNTIL  TRANS-EOF.                                     DW040
019800     PERFORM  AA090-CLOSE-AND-REPORT.                              DW040
019900     STOP     RUN.                                                 DW040
020000*                                                                  DW040
020100 AA000-EXIT.    EXIT.                                              DW040
020200*                                                                  DW040
020300 AA010-OPEN-FILES        SECTION.                                  DW040
020400*********************************                                 DW040
020500*                                                                  DW040
020600     ACCEPT   WS-RUN-DATE  FROM  DATE.                             DW040
020700     MOVE     WS-RUN-DD  TO  WS-UK-DAYS.                           DW040
020800     MOVE     WS-RUN-MM  TO  WS-UK-MONTH.                          DW040
020900     MOVE     WS-RUN-CC  TO  WS-UK-YEAR (1:2).                     DW040
021000     MOVE     WS-RUN-YY  TO  WS-UK-YEAR (3:2).                     DW040
021100     DISPLAY  WS-PROG-NAME " STARTING RUN " WS-TODAY.              DW040
021200*                                                                  DW040
021300     OPEN     INPUT  TRANSACTION-FILE.                             DW040
021400     IF       WS-TRN-STATUS  NOT =  "00"                           DW040
021500              DISPLAY  DW030  WS-TRN-STATUS                        DW040
021600              MOVE     "Y"  TO  WS-EOF-TRANS                       DW040
021700              GO TO    AA010-EXIT.                                 DW040
021800*                                                                  DW040
021900     OPEN     I-O  CYCLE-MASTER.                                   DW040
022000     OPEN     INPUT  EXPENSES.                                     DW040
022100     IF       WS-EXP-STATUS  =  "35"                               DW040
022200              OPEN     OUTPUT  EXPENSES                            DW040
022300              CLOSE    EXPENSES                                    DW040
022400              OPEN     INPUT   EXPENSES.                           DW040
022500*                                                                  DW040
022600     OPEN     I-O  ARCHIVES.                                       DW040
022700     IF       WS-ARC-STATUS  =  "35"                               DW040
022800              OPEN     OUTPUT  ARCHIVES                            DW040
022900              CLOSE    ARCHIVES                                    DW040
023000              OPEN     I-O     ARCHIVES.                           DW040
023100*                                                                  DW040
023200 AA010-EXIT.    EXIT  SECTION.                                     DW040
023300*                                                                  DW040
023400 AA020-LOAD-ACTIVE-CYCLE  SECTION.                                 DW040
023500*********************************                                 DW040
023600*                                                                  DW040
023700     IF       TRANS-EOF                                            DW040
023800              GO TO  AA020-EXIT.                                   DW040
023900*                                                                  DW040
024000     MOVE     LOW-VALUES  TO  CYC-ID.                              DW040
024100     START    CYCLE-MASTER  KEY IS NOT LESS THAN  CYC-ID           DW040
024200              INVALID KEY                                         DW040
024300                   MOVE  "Y"  TO  WS-EOF-CYC-SCAN.                 DW040
024400*                                                                  DW040
024500     PERFORM  BB010-SCAN-CYCLE-MASTER  THRU  BB010-EXIT            DW040
024600             UNTIL  CYC-SCAN-EOF.                                  DW040
024700*                                                                  DW040
024800 AA020-EXIT.    EXIT  SECTION.                                     DW040
024900*                                                                  DW040
025000 AA030-FIND-MAX-ARC-ID    SECTION.                                 DW040
025100*********************************                                 DW040
025200*                                                                  DW040
025300     MOVE     ZERO  TO  WS-MAX-ARC-ID.                             DW040
025400     MOVE     LOW-VALUES  TO  ARC-ID.                              DW040
025500     START    ARCHIVES  KEY IS NOT LESS THAN  ARC-ID               DW040
025600              INVALID KEY                                         DW040
025700                   MOVE  "Y"  TO  WS-EOF-ARC-SCAN.                 DW040
025800*                                                                  DW040
025900     PERFORM  BB015-SCAN-ONE-ARCHIVE  THRU  BB015-EXIT             DW040
026000             UNTIL  ARC-SCAN-EOF.                                  DW040
026100*                                                                  DW040
026200 AA030-EXIT.    EXIT  SECTION.                                     DW040
026300*                                                                  DW040
026400 AA050-PROCESS-TRANSACTIONS  SECTION.                              DW040
026500*******************************************                       DW040
026600*                                                                  DW040
026700     READ     TRANSACTION-FILE  NEXT RECORD                        DW040
026800              AT END                                               DW040
026900                   MOVE  "Y"  TO  WS-EOF-TRANS                     DW040
027000                   GO TO AA050-EXIT.                               DW040
027100*                                                                  DW040
027200     ADD      1  TO  WS-TRANS-READ.                                DW040
027300     EVALUATE TRN-TYPE                                             DW040
027400         WHEN  "CYC-FIN"                                          DW040
027500               PERFORM  BB100-FINALIZE-CYCLE                       DW040
027600         WHEN  OTHER                                              DW040
027700               CONTINUE                                            DW040
027800     END-EVALUATE.                                                 DW040
027900*                                                                  DW040
028000 AA050-EXIT.    EXIT  SECTION.                                     DW040
028100*                                                                  DW040
028200 AA090-CLOSE-AND-REPORT  SECTION.                                  DW040
028300*********************************                                 DW040
028400*                                                                  DW040
028500     CLOSE    TRANSACTION-FILE  CYCLE-MASTER  EXPENSES  ARCHIVES.  DW040
028600     DISPLAY  WS-PROG-NAME " TRANS READ     = " WS-TRANS-READ.     DW040
028700     DISPLAY  WS-PROG-NAME " TRANS ACCEPTED = " WS-TRANS-ACCEPTED. DW040
028800     DISPLAY  WS-PROG-NAME " TRANS REJECTED = " WS-TRANS-REJECTED. DW040
028900*                                                                  DW040
029000 AA090-EXIT.    EXIT  SECTION.                                     DW040
029100*                                                                  DW040
029200 BB010-SCAN-CYCLE-MASTER  SECTION.                                 DW040
029300*********************************************                     DW040
029400*                                                                  DW040
029500     READ     CYCLE-MASTER  NEXT RECORD                            DW040
029600              AT END                                               DW040
029700                   MOVE  "Y"  TO  WS-EOF-CYC-SCAN                  DW040
029800                   GO TO BB010-EXIT.                               DW040
029900*                                                                  DW040
030000     IF       CYC-IS-ACTIVE  =  "Y"                                DW040
030100              MOVE  DW-CYCLE-RECORD  TO  WS-ACTIVE-CYCLE-REC       DW040
030200              MOVE  "Y"  TO  WS-CYC-FOUND.                         DW040
030300*                                                                  DW040
030400 BB010-EXIT.    EXIT  SECTION.                                     DW040
030500*                                                                  DW040
030600 BB015-SCAN-ONE-ARCHIVE  SECTION.                                  DW040
030700*********************************************                     DW040
030800*                                                                  DW040
030900     READ     ARCHIVES  NEXT RECORD                                DW040
031000              AT END                                               DW040
031100                   MOVE  "Y"  TO  WS-EOF-ARC-SCAN                  DW040
031200                   GO TO BB015-EXIT.                               DW040
031300*                                                                  DW040
031400     IF       ARC-ID  >  WS-MAX-ARC-ID                             DW040
031500              MOVE  ARC-ID  TO  WS-MAX-ARC-ID.                     DW040
031600*                                                                  DW040
031700 BB015-EXIT.    EXIT  SECTION.                                     DW040
031800*                                                                  DW040
031900 BB100-FINALIZE-CYCLE    SECTION.                                  DW040
032000*********************************                                 DW040
032100*                                                                  DW040
032200     IF       NOT ACTIVE-CYC-FOUND                                 DW040
032300              DISPLAY  DW031                                       DW040
032400              ADD      1  TO  WS-TRANS-REJECTED                    DW040
032500              GO TO    BB100-EXIT.                                 DW040
032600*                                                                  DW040
032700     PERFORM  BB200-RESOLVE-END-KM  THRU  BB200-EXIT.              DW040
032800     IF       WS-TRANS-REJECTED  >  ZERO                           DW040
032900              GO TO    BB100-EXIT.                                 DW040
033000*                                                                  DW040
033100     PERFORM  BB300-SUM-EXPENSES  THRU  BB300-EXIT.                DW040
033200     PERFORM  BB400-DERIVE-SUMMARY  THRU  BB400-EXIT.              DW040
033300     PERFORM  BB500-WRITE-ARCHIVE  THRU  BB500-EXIT.               DW040
033400*                                                                  DW040
033500     MOVE     "N"  TO  CYC-IS-ACTIVE OF WS-ACTIVE-CYCLE-REC.       DW040
033600     MOVE     WS-ACTIVE-CYCLE-REC  TO  DW-CYCLE-RECORD.            DW040
033700     REWRITE  DW-CYCLE-RECORD.                                     DW040
033800     ADD      1  TO  WS-TRANS-ACCEPTED.                            DW040
033900*                                                                  DW040
034000 BB100-EXIT.    EXIT  SECTION.                                     DW040
034100*                                                                  DW040
034200*    NOTE - WS-TRANS-REJECTED IS TESTED ABOVE AS A "DID THIS       DW040
034300*    TRANSACTION FAIL" FLAG.  SAFE BECAUSE ONLY ONE CYC-FIN         DW040
034400*    TRANSACTION IS EVER PRESENT PER RUN IN NORMAL OPERATION.       DW040
034500*                                                                  DW040
034600 BB200-RESOLVE-END-KM    SECTION.                                  DW040
034700*********************************************                     DW040
034800*                                                                  DW040
034900     IF       TRN-END-KM-SUP  =  "Y"                               DW040
035000              IF     CYC-START-KM-SET OF WS-ACTIVE-CYCLE-REC = "Y" DW040
035100                     AND  TRN-END-KM  <                            DW040
035200                          CYC-START-KM OF WS-ACTIVE-CYCLE-REC      DW040
035300                     DISPLAY  DW032                                DW040
035400                     ADD      1  TO  WS-TRANS-REJECTED             DW040
035500                     GO TO    BB200-EXIT                          DW040
035600              ELSE                                                DW040
035700                     MOVE  TRN-END-KM  TO  WS-RESOLVED-END-KM      DW040
035800     ELSE                                                         DW040
035900              MOVE  CYC-START-KM OF WS-ACTIVE-CYCLE-REC            DW040
036000                               TO  WS-RESOLVED-END-KM.             DW040
036100*                                                                  DW040
036200     MOVE     WS-RESOLVED-END-KM  TO                               DW040
036300                    CYC-END-KM OF WS-ACTIVE-CYCLE-REC.             DW040
036400     MOVE     "Y"  TO  CYC-END-KM-SET OF WS-ACTIVE-CYCLE-REC.      DW040
036500*                                                                  DW040
036600 BB200-EXIT.    EXIT  SECTION.                                     DW040
036700*                                                                  DW040
036800 BB300-SUM-EXPENSES      SECTION.                                  DW040
036900*********************************************                     DW040
037000*                                                                  DW040
037100     MOVE     ZERO  TO  WS-TOTAL-OTHER-EXP.                        DW040
037200     MOVE     CYC-ID OF WS-ACTIVE-CYCLE-REC  TO  EXP-CYCLE-ID.     DW040
037300     MOVE     LOW-VALUES  TO  EXP-ID.                              DW040
037400     MOVE     "N"  TO  WS-EOF-EXP-SCAN.                            DW040
037500     START    EXPENSES  KEY IS NOT LESS THAN  EXP-KEY              DW040
037600              INVALID KEY                                         DW040
037700                   MOVE  "Y"  TO  WS-EOF-EXP-SCAN.                 DW040
037800*                                                                  DW040
037900     PERFORM  BB350-SUM-ONE-EXPENSE  THRU  BB350-EXIT              DW040
038000             UNTIL  EXP-SCAN-EOF.                                  DW040
038100*                                                                  DW040
038200 BB300-EXIT.    EXIT  SECTION.                                     DW040
038300*                                                                  DW040
038400 BB350-SUM-ONE-EXPENSE   SECTION.                                  DW040
038500*********************************************                     DW040
038600*                                                                  DW040
038700     READ     EXPENSES  NEXT RECORD                                DW040
038800              AT END                                               DW040
038900                   MOVE  "Y"  TO  WS-EOF-EXP-SCAN                  DW040
039000                   GO TO BB350-EXIT.                               DW040
039100*                                                                  DW040
039200     IF       EXP-CYCLE-ID  NOT =  CYC-ID OF WS-ACTIVE-CYCLE-REC   DW040
039300              MOVE  "Y"  TO  WS-EOF-EXP-SCAN                       DW040
039400              GO TO   BB350-EXIT.                                  DW040
039500*                                                                  DW040
039600     ADD      EXP-AMOUNT  TO  WS-TOTAL-OTHER-EXP.                  DW040
039700*                                                                  DW040
039800 BB350-EXIT.    EXIT  SECTION.                                     DW040
039900*                                                                  DW040
040000 BB400-DERIVE-SUMMARY    SECTION.                                  DW040
040100*********************************************                     DW040
040200*                                                                  DW040
040300     COMPUTE  WS-PROFIT  =  CYC-CUM-EARNINGS OF WS-ACTIVE-CYCLE-REC DW040
040400              -  CYC-GAS-COST OF WS-ACTIVE-CYCLE-REC               DW040
040500              -  WS-TOTAL-OTHER-EXP.                               DW040
040600*                                                                  DW040
040700     IF       CYC-START-KM-SET OF WS-ACTIVE-CYCLE-REC  =  "Y"      DW040
040800              AND  WS-RESOLVED-END-KM  NOT <                       DW040
040900                   CYC-START-KM OF WS-ACTIVE-CYCLE-REC             DW040
041000              COMPUTE  WS-KM-DRIVEN  =  WS-RESOLVED-END-KM  -      DW040
041100                       CYC-START-KM OF WS-ACTIVE-CYCLE-REC         DW040
041200     ELSE                                                         DW040
041300              MOVE     ZERO  TO  WS-KM-DRIVEN.                     DW040
041400*                                                                  DW040
041500     MOVE     "N/A"  TO  WS-KM-PER-LITER-OUT.                      DW040
041600     IF       WS-KM-DRIVEN  >  ZERO                                DW040
041700         AND  CYC-GAS-COST OF WS-ACTIVE-CYCLE-REC  >  ZERO         DW040
041800         AND  CYC-FUEL-PRICE-SET OF WS-ACTIVE-CYCLE-REC  =  "Y"    DW040
041900         AND  CYC-FUEL-PRICE OF WS-ACTIVE-CYCLE-REC  >  ZERO       DW040
042000              COMPUTE  WS-LITERS-USED  ROUNDED =                  DW040
042100                       CYC-GAS-COST OF WS-ACTIVE-CYCLE-REC  /      DW040
042200                       CYC-FUEL-PRICE OF WS-ACTIVE-CYCLE-REC       DW040
042300              COMPUTE  WS-KM-PER-LITER-WRK  ROUNDED =              DW040
042400                       WS-KM-DRIVEN  /  WS-LITERS-USED             DW040
042500              MOVE     WS-KM-PER-LITER-WRK  TO WS-KM-PER-LITER-OUT.DW040
042600*                                                                  DW040
042700     MOVE     "N/A"  TO  WS-COST-PER-KM-OUT.                       DW040
042800     IF       WS-KM-DRIVEN  >  ZERO                                DW040
042900              COMPUTE  WS-COST-PER-KM-WRK  ROUNDED =               DW040
043000                  (CYC-GAS-COST OF WS-ACTIVE-CYCLE-REC  +          DW040
043100                   WS-TOTAL-OTHER-EXP) / WS-KM-DRIVEN              DW040
043200              MOVE     WS-COST-PER-KM-WRK  TO WS-COST-PER-KM-OUT.  DW040
043300*                                                                  DW040
044000 BB400-EXIT.    EXIT  SECTION.                                     DW040
044100*                                                                  DW040
044200 BB500-WRITE-ARCHIVE    SECTION.                                   DW040
044300*********************************************                     DW040
044400*                                                                  DW040
044500     ADD      1  TO  WS-MAX-ARC-ID.                                DW040
044600     MOVE     WS-MAX-ARC-ID             TO  ARC-ID.                DW040
044700     MOVE     TRN-TIMESTAMP             TO  ARC-DATE.              DW040
044800     MOVE     "CICLO COMPLETO"          TO  ARC-TYPE.              DW040
044900     MOVE     CYC-CUM-EARNINGS OF WS-ACTIVE-CYCLE-REC              DW040
045000                               TO  ARC-CYCLE-EARNINGS.             DW040
045100     MOVE     CYC-GAS-COST OF WS-ACTIVE-CYCLE-REC                  DW040
045200                               TO  ARC-GAS-COST.                   DW040
045300     MOVE     CYC-CUM-RACE-COUNT OF WS-ACTIVE-CYCLE-REC            DW040
045400                               TO  ARC-RACE-COUNT.                 DW040
045500     MOVE     CYC-START-KM OF WS-ACTIVE-CYCLE-REC                  DW040
045600                               TO  ARC-START-KM.                   DW040
045700     MOVE     WS-RESOLVED-END-KM       TO  ARC-END-KM.             DW040
045800     MOVE     CYC-FUEL-PRICE OF WS-ACTIVE-CYCLE-REC                DW040
045900                               TO  ARC-FUEL-PRICE.                 DW040
046000     MOVE     TRN-NOTE                 TO  ARC-NOTE.               DW040
046100     MOVE     WS-TOTAL-OTHER-EXP        TO  ARC-TOTAL-OTHER-EXPENSES.DW040
046200     MOVE     WS-PROFIT                TO  ARC-PROFIT.             DW040
046300     MOVE     WS-KM-DRIVEN              TO  ARC-KM-DRIVEN.         DW040
046400     MOVE     WS-KM-PER-LITER-OUT       TO  ARC-KM-PER-LITER.      DW040
046500     MOVE     WS-COST-PER-KM-OUT        TO  ARC-COST-PER-KM.       DW040
046600     MOVE     TRN-TIMESTAMP             TO  ARC-PERIOD-END-DATE.   DW040
046700     WRITE    DW-ARCHIVE-RECORD.                                   DW040
046800*                                                                  DW040
046900 BB500-EXIT.    EXIT  SECTION.                                     DW040
047000*                                                                  DW040
