000100*******************************************                    WSDWCYC
000200*                                          *                    WSDWCYC
000300*  Record Definition For Driver Work-Cycle *                    WSDWCYC
000400*        Master (Header / Running State)   *                    WSDWCYC
000500*     Uses Cyc-Id as key                    *                    WSDWCYC
000600*******************************************                    WSDWCYC
000700*  File size 100 bytes.                                         WSDWCYC
000800*                                                                WSDWCYC
000900* 22/11/25 VBC - CREATED FROM THE OLD EEDR3002 CASH-BOOK SKETCH. WSDWCYC
001000* 03/12/25 VBC - ADDED FUEL-PRICE-SET FLAG, FORGOT IT FIRST CUT. WSDWCYC
001100* 14/01/26 VBC - PERIOD COUNTERS SPLIT OUT FROM CUM COUNTERS.    WSDWCYC
001200*                                                                WSDWCYC
002100 01  DW-CYCLE-RECORD.                                           WSDWCYC
002200     03  CYC-ID                   PIC 9(6)      COMP.           WSDWCYC
002300     03  CYC-IS-ACTIVE            PIC X.                        WSDWCYC
002310*            Y = CYCLE STILL OPEN,  N = FINALIZED                WSDWCYC
002400     03  CYC-GAS-COST             PIC S9(8)V99  COMP-3.         WSDWCYC
002500     03  CYC-START-KM             PIC 9(7)      COMP.           WSDWCYC
002600     03  CYC-START-KM-SET         PIC X.                        WSDWCYC
002610*            Y = START-KM HAS BEEN ENTERED ON THIS CYCLE         WSDWCYC
002700     03  CYC-END-KM               PIC 9(7)      COMP.           WSDWCYC
002800     03  CYC-END-KM-SET           PIC X.                        WSDWCYC
002810*            Y = END-KM HAS BEEN ENTERED ON THIS CYCLE           WSDWCYC
002900     03  CYC-FUEL-PRICE           PIC S9(8)V99  COMP-3.         WSDWCYC
003000     03  CYC-FUEL-PRICE-SET       PIC X.                        WSDWCYC
003010*            Y = FUEL PRICE HAS BEEN ENTERED ON THIS CYCLE       WSDWCYC
003100     03  CYC-START-TIME           PIC X(26).                    WSDWCYC
003200     03  CYC-CUM-EARNINGS         PIC S9(8)V99  COMP-3.         WSDWCYC
003300     03  CYC-CUM-RACE-COUNT       PIC 9(5)      COMP.           WSDWCYC
003400     03  CYC-PERIOD-EARNINGS      PIC S9(8)V99  COMP-3.         WSDWCYC
003500     03  CYC-PERIOD-RACE-COUNT    PIC 9(5)      COMP.           WSDWCYC
003600     03  FILLER                   PIC X(20).                    WSDWCYC
003700*                                                                WSDWCYC
