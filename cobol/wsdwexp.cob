000100*******************************************                    WSDWEXP
000200*                                          *                    WSDWEXP
000300*  Record Definition For Operating Expense *                    WSDWEXP
000400*       Detail File                        *                    WSDWEXP
000500*     Uses Exp-Key (Cycle + Id) as key      *                    WSDWEXP
000600*******************************************                    WSDWEXP
000700*  File size 140 bytes.                                         WSDWEXP
000800*                                                                WSDWEXP
000900* 23/11/25 VBC - CREATED.                                       WSDWEXP
001000* 05/12/25 VBC - KEY SPLIT INTO GROUP EXP-KEY, SAME AS EARNINGS. WSDWEXP
001100*                                                                WSDWEXP
002100 01  DW-EXPENSE-RECORD.                                         WSDWEXP
002200     03  EXP-KEY.                                               WSDWEXP
002300         05  EXP-CYCLE-ID         PIC 9(6)      COMP.           WSDWEXP
002400         05  EXP-ID               PIC 9(6)      COMP.           WSDWEXP
002500     03  EXP-TIMESTAMP            PIC X(26).                    WSDWEXP
002600     03  EXP-CATEGORY             PIC X(100).                   WSDWEXP
002700     03  EXP-AMOUNT               PIC S9(8)V99  COMP-3.         WSDWEXP
002800     03  FILLER                   PIC X(6).                     WSDWEXP
002900*                                                                WSDWEXP
