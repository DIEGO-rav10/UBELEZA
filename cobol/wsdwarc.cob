000100*******************************************                    WSDWARC
000200*                                          *                    WSDWARC
000300*  Record Definition For Cycle / Period    *                    WSDWARC
000400*       Archive File  (flattened summary)  *                    WSDWARC
000500*     Uses Arc-Id as key                    *                    WSDWARC
000600*******************************************                    WSDWARC
000700*  File size 210 bytes.                                         WSDWARC
000800*                                                                WSDWARC
000900* 24/11/25 VBC - CREATED.                                       WSDWARC
001000* 06/12/25 VBC - ARC-KM-PER-LITER/COST-PER-KM CHGD FROM COMP-3   WSDWARC
001100*                NUMERIC TO X(12) DISPLAY - CAN HOLD "N/A".      WSDWARC
001200* 18/01/26 VBC - ARC-PERIOD-END-DATE ADDED, WAS MISSING.         WSDWARC
001300*                                                                WSDWARC
002100 01  DW-ARCHIVE-RECORD.                                         WSDWARC
002200     03  ARC-ID                      PIC 9(6)      COMP.        WSDWARC
002300     03  ARC-DATE                    PIC X(26).                 WSDWARC
002400     03  ARC-TYPE                    PIC X(16).                 WSDWARC
002410*               "CICLO COMPLETO" OR "PERIODO PARCIAL"            WSDWARC
002500     03  ARC-CYCLE-EARNINGS          PIC S9(8)V99  COMP-3.      WSDWARC
002600     03  ARC-GAS-COST                PIC S9(8)V99  COMP-3.      WSDWARC
002700     03  ARC-RACE-COUNT              PIC 9(5)      COMP.        WSDWARC
002800     03  ARC-START-KM                PIC 9(7)      COMP.        WSDWARC
002900     03  ARC-END-KM                  PIC 9(7)      COMP.        WSDWARC
003000     03  ARC-FUEL-PRICE              PIC S9(8)V99  COMP-3.      WSDWARC
003100     03  ARC-NOTE                    PIC X(100).                WSDWARC
003200     03  ARC-TOTAL-OTHER-EXPENSES    PIC S9(8)V99  COMP-3.      WSDWARC
003300     03  ARC-PROFIT                  PIC S9(8)V99  COMP-3.      WSDWARC
003400     03  ARC-KM-DRIVEN               PIC 9(7)      COMP.        WSDWARC
003500     03  ARC-KM-PER-LITER            PIC X(12).                 WSDWARC
003510*               HOLDS A RATIO OR "N/A" WHEN KM NOT CAPTURED      WSDWARC
003600     03  ARC-COST-PER-KM             PIC X(12).                 WSDWARC
003610*               HOLDS A RATIO OR "N/A" WHEN KM NOT CAPTURED      WSDWARC
003700     03  ARC-PERIOD-END-DATE         PIC X(26).                 WSDWARC
003800     03  FILLER                      PIC X(8).                  WSDWARC
003900*                                                                WSDWARC
