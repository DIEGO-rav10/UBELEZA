000100*******************************************************************DW020
000200*                                                                 *DW020
000300*           DRIVER WORK-CYCLE  -  EARNINGS MAINTENANCE            *DW020
000400*                                                                 *DW020
000500*   ADDS, EDITS, DELETES AND RECALCULATES RIDE EARNING DETAIL     *DW020
000600*   RECORDS AGAINST THE CURRENTLY ACTIVE CYCLE, KEEPING THE       *DW020
000700*   CUMULATIVE AND CURRENT-PERIOD RUNNING TOTALS IN STEP.         *DW020
000800*                                                                 *DW020
000900*******************************************************************DW020
001000*                                                                  DW020
001100 IDENTIFICATION          DIVISION.                                 DW020
001200*===============================                                  DW020
001300*                                                                  DW020
001400 PROGRAM-ID.             DW020.                                    DW020
001500*                                                                  DW020
001600 AUTHOR.                 R J ASHBY.                                DW020
001700*                                                                  DW020
001800 INSTALLATION.           APPLEWOOD COMPUTERS.                      DW020
001900*                                                                  DW020
002000 DATE-WRITTEN.           29/03/88.                                 DW020
002100*                                                                  DW020
002200 DATE-COMPILED.                                                    DW020
002300*                                                                  DW020
002400 SECURITY.               COPYRIGHT (C) 1988-2026 AND LATER,        DW020
002500                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER    DW020
002600                         THE GNU GENERAL PUBLIC LICENSE.  SEE      DW020
002700                         THE FILE COPYING FOR DETAILS.             DW020
002800*                                                                  DW020
002900*    REMARKS.            HANDLES ERN-ADD, ERN-EDIT, ERN-DEL AND    DW020
003000*                        ERN-RECA TRANSACTIONS.  ALL OTHER TYPES   DW020
003100*                        READ FROM THE TRANSACTION FILE ARE        DW020
003200*                        IGNORED BY THIS RUN.                      DW020
003300*                                                                  DW020
003400*    FILES USED -        TRANSACTIONS.   INPUT, LINE SEQUENTIAL.   DW020
003500*                        CYCLE-MASTER.    I-O, INDEXED BY CYC-ID.  DW020
003600*                        EARNINGS.        I-O, INDEXED BY ERN-KEY. DW020
003700*                                                                  DW020
003800* CHANGES -                                                        DW020
003900* 29/03/88 RJA      CREATED - ADD AND DELETE ONLY.                 DW020
004000* 16/08/88 RJA      EDIT TRANSACTION ADDED.                        DW020
004100* 03/05/90 MDT      CLAMP-AT-ZERO ADDED TO DELETE PATH - RUNNING   DW020
004200*                   TOTALS WERE GOING NEGATIVE ON BAD INPUT.       DW020
004300* 27/11/92 MDT      RECALCULATE (ERN-RECA) ADDED AS A CONSISTENCY  DW020
004400*                   CHECK ROUTINE FOR THE NIGHT RUN.               DW020
004500* 15/06/95 RJA      ERN-ID NOW GENERATED HERE RATHER THAN SUPPLIED DW020
004600*                   ON THE TRANSACTION, SCOPED WITHIN THE CYCLE.   DW020
004700* 08/09/99 MDT  Y2K FOUR-DIGIT YEAR CONFIRMED THROUGHOUT - NO      DW020
004800*                   TWO-DIGIT YEAR FIELDS EXIST IN THIS MODULE.    DW020
004900* 12/03/02 RJA      ZERO-DELTA ADD NOW CORRECTLY WRITES A DETAIL   DW020
005000*                   ROW WITHOUT BUMPING EITHER RACE COUNT.         DW020
005100* 09/10/06 RJA      TIDY UP OF BB-PARAGRAPH NAMES.                 DW020
005200*                                                                  DW020
005300 ENVIRONMENT             DIVISION.                                 DW020
005400*===============================                                  DW020
005500*                                                                  DW020
005600 CONFIGURATION           SECTION.                                  DW020
005700*                                                                  DW020
005800 SPECIAL-NAMES.                                                    DW020
005900     C01                 IS TOP-OF-FORM.                           DW020
006000*                                                                  DW020
006100 INPUT-OUTPUT            SECTION.                                  DW020
006200 FILE-CONTROL.                                                     DW020
006300*                                                                  DW020
006400     SELECT  TRANSACTION-FILE  ASSIGN TO  "TRANSACTIONS"           DW020
006500             ORGANIZATION  IS  LINE SEQUENTIAL                     DW020
006600             FILE STATUS   IS  WS-TRN-STATUS.                      DW020
006700*                                                                  DW020
006800     SELECT  CYCLE-MASTER      ASSIGN TO  "CYCLEMAS"               DW020
006900             ORGANIZATION  IS  INDEXED                             DW020
007000             ACCESS MODE   IS  DYNAMIC                             DW020
007100             RECORD KEY    IS  CYC-ID                              DW020
007200             FILE STATUS   IS  WS-CYC-STATUS.                      DW020
007300*                                                                  DW020
007400     SELECT  EARNINGS          ASSIGN TO  "EARNINGS"               DW020
007500             ORGANIZATION  IS  INDEXED                             DW020
007600             ACCESS MODE   IS  DYNAMIC                             DW020
007700             RECORD KEY    IS  ERN-KEY                             DW020
007800             FILE STATUS   IS  WS-ERN-STATUS.                      DW020
007900*                                                                  DW020
008000 DATA                    DIVISION.                                 DW020
008100*===============================                                  DW020
008200*                                                                  DW020
008300 FILE                    SECTION.                                  DW020
008400*                                                                  DW020
008500 FD  TRANSACTION-FILE                                              DW020
008600     LABEL RECORD IS STANDARD.                                     DW020
008700     COPY "WSDWTRN.cob".                                           DW020
008800*                                                                  DW020
008900 FD  CYCLE-MASTER                                                  DW020
009000     LABEL RECORD IS STANDARD.                                     DW020
009100     COPY "WSDWCYC.cob".                                           DW020
009200*                                                                  DW020
009300 FD  EARNINGS                                                      DW020
009400     LABEL RECORD IS STANDARD.                                     DW020
009500     COPY "WSDWERN.cob".                                           DW020
009600*                                                                  DW020
009700 WORKING-STORAGE         SECTION.                                  DW020
009800*-------------------------------                                  DW020
009900*                                                                  DW020
010000 77  WS-PROG-NAME        PIC X(15)  VALUE "DW020 (1.0.06)".        DW020
010100*                                                                  DW020
010200 01  WS-FILE-STATUSES.                                             DW020
010300     03  WS-TRN-STATUS       PIC XX.                               DW020
010400     03  WS-CYC-STATUS       PIC XX.                               DW020
010500     03  WS-ERN-STATUS       PIC XX.                               DW020
010550     03  FILLER              PIC X(01).                             DW020
010600*                                                                  DW020
010700 01  WS-SWITCHES.                                                  DW020
010800     03  WS-EOF-TRANS        PIC X       VALUE "N".                DW020
010900         88  TRANS-EOF                   VALUE "Y".                DW020
011000     03  WS-EOF-CYC-SCAN     PIC X       VALUE "N".                DW020
011100         88  CYC-SCAN-EOF                VALUE "Y".                DW020
011200     03  WS-EOF-ERN-SCAN     PIC X       VALUE "N".                DW020
011300         88  ERN-SCAN-EOF                VALUE "Y".                DW020
011400     03  WS-CYC-FOUND        PIC X       VALUE "N".                DW020
011500         88  ACTIVE-CYC-FOUND            VALUE "Y".                DW020
011550     03  FILLER              PIC X(01).                             DW020
011600*                                                                  DW020
011700 01  WS-COUNTERS.                                                  DW020
011800     03  WS-TRANS-READ       PIC 9(7)    COMP.                     DW020
011900     03  WS-TRANS-ACCEPTED   PIC 9(7)    COMP.                     DW020
012000     03  WS-TRANS-REJECTED   PIC 9(7)    COMP.                     DW020
012100     03  WS-MAX-ERN-ID       PIC 9(6)    COMP.                     DW020
012150     03  FILLER              PIC X(01).                             DW020
012200*                                                                  DW020
012300 01  WS-ACTIVE-CYCLE-REC.                                          DW020
012400     COPY "WSDWCYC.cob"    REPLACING DW-CYCLE-RECORD               DW020
012500                                 BY   WS-ACTIVE-CYCLE-REC.         DW020
012600*                                                                  DW020
012700*   SIGNED WORK COPIES USED ONLY SO THE CLAMP-AT-ZERO TEST ON      DW020
012800*   DELETE CANNOT UNDERFLOW THE UNSIGNED RACE-COUNT FIELDS.        DW020
012900*                                                                  DW020
013000 01  WS-SIGNED-CUM-COUNT     PIC S9(6)   COMP.                     DW020
013100 01  WS-SIGNED-PERIOD-COUNT  PIC S9(6)   COMP.                     DW020
013200*                                                                  DW020
013300 01  WS-OLD-AMOUNT           PIC S9(8)V99  COMP-3.                 DW020
013400 01  WS-DIFFERENCE           PIC S9(8)V99  COMP-3.                 DW020
013500 01  WS-SUM-AMOUNT           PIC S9(8)V99  COMP-3.                 DW020
013600 01  WS-SUM-COUNT            PIC 9(5)      COMP.                   DW020
013700*                                                                  DW020
013800*   RUN-DATE BANNER WORK AREA - REUSES THE SHOP'S STANDARD         DW020
013900*   UK / USA / INTL REDEFINES IDIOM FOR THE START-OF-JOB DISPLAY.  DW020
014000*                                                                  DW020
014100 01  WS-DATE-FORMATS.                                              DW020
014200     03  WS-TODAY            PIC X(10).                            DW020
014300     03  WS-UK   REDEFINES WS-TODAY.                               DW020
014400         05  WS-UK-DAYS      PIC 99.                               DW020
014500         05  FILLER          PIC X.                                DW020
014600         05  WS-UK-MONTH     PIC 99.                               DW020
014700         05  FILLER          PIC X.                                DW020
014800         05  WS-UK-YEAR      PIC 9(4).                             DW020
014900     03  WS-USA  REDEFINES WS-TODAY.                               DW020
015000         05  WS-USA-MONTH    PIC 99.                               DW020
015100         05  FILLER          PIC X.                                DW020
015200         05  WS-USA-DAYS     PIC 99.                               DW020
015300         05  FILLER          PIC X(5).                             DW020
015400     03  WS-INTL REDEFINES WS-TODAY.                               DW020
015500         05  WS-INTL-YEAR    PIC 9(4).                             DW020
015600         05  FILLER          PIC X.                                DW020
015700         05  WS-INTL-MONTH   PIC 99.                               DW020
015800         05  FILLER          PIC X.                                DW020
015900         05  WS-INTL-DAYS    PIC 99.                               DW020
016000*                                                                  DW020
016100 01  WS-RUN-DATE             PIC 9(8).                             DW020
016200 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.                        DW020
016300     03  WS-RUN-CC           PIC 99.                               DW020
016400     03  WS-RUN-YY           PIC 99.                               DW020
016500     03  WS-RUN-MM           PIC 99.                               DW020
016600     03  WS-RUN-DD           PIC 99.                               DW020
016700*                                                                  DW020
016800 01  ERROR-MESSAGES.                                               DW020
016900     03  DW010  PIC X(44) VALUE                                    DW020
017000         "DW010 TRANSACTION FILE WILL NOT OPEN - RUN ".            DW020
017100     03  DW011  PIC X(36) VALUE                                    DW020
017200         "DW011 REJECTED - NO ACTIVE CYCLE   ".                    DW020
017300     03  DW012  PIC X(40) VALUE                                    DW020
017400         "DW012 EDIT REJECTED - EARNING NOT FOUND ".               DW020
017500     03  DW013  PIC X(38) VALUE                                    DW020
017600         "DW013 EDIT REJECTED - NEW AMOUNT < 0  ".                 DW020
017700     03  DW014  PIC X(42) VALUE                                    DW020
017800         "DW014 DELETE REJECTED - EARNING NOT FOUND ".             DW020
017850     03  FILLER              PIC X(01).                             DW020
017900*                                                                  DW020
018000 PROCEDURE               DIVISION.                                 DW020
018100*===============================                                  DW020
018200*                                                                  DW020
018300 AA000-MAIN              SECTION.                                  DW020
018400*********************************                                 DW020
018500*                                                                  DW020
018600     PERFORM  AA010-OPEN-FILES.                                    DW020
018700     PERFORM  AA020-LOAD-ACTIVE-CYCLE.                             DW020
018800     PERFORM  AA050-PROCESS-TRANSACTIONS  THRU  AA050-EXIT         DW020
018900             UNTIL  TRANS-EOF.                                     DW020
019000     PERFORM  AA090-CLOSE-AND-REPORT.                              DW020
019100     STOP     RUN.                                                 DW020
019200*                                                                  DW020
019300 AA000-EXIT.    EXIT.                                              DW020
019400*                                                                  DW020
019500 AA010-OPEN-FILES        SECTION.                                  DW020
019600*********************************                                 DW020
019700*                                                                  DW020
019800     ACCEPT   WS-RUN-DATE  FROM  DATE.                             DW020
019900     MOVE     WS-RUN-DD  TO  WS-UK-DAYS.                           DW020
020000     MOVE     WS-RUN-MM  TO  WS-UK-MONTH.                          DW020
020100     MOVE     WS-RUN-CC  TO  WS-UK-YEAR (1:2).                     DW020
020200     MOVE     WS-RUN-YY  TO  WS-UK-YEAR (3:2).                     DW020
020300     DISPLAY  WS-PROG-NAME " STARTING RUN " WS-TODAY.              DW020
020400*                                                                  DW020
020500     OPEN     INPUT  TRANSACTION-FILE.                             DW020
021000     IF       WS-TRN-STATUS  NOT =  "00"                           DW020
021100              DISPLAY  DW010  WS-TRN-STATUS                        DW020
021200              MOVE     "Y"  TO  WS-EOF-TRANS                       DW020
021300              GO TO    AA010-EXIT.                                 DW020
021400*                                                                  DW020
021500     OPEN     I-O  CYCLE-MASTER.                                   DW020
021600     OPEN     I-O  EARNINGS.                                       DW020
021700     IF       WS-ERN-STATUS  =  "35"                               DW020
021800              OPEN     OUTPUT  EARNINGS                            DW020
021900              CLOSE    EARNINGS                                    DW020
022000              OPEN     I-O     EARNINGS.                           DW020
022100*                                                                  DW020
022200 AA010-EXIT.    EXIT  SECTION.                                     DW020
022300*                                                                  DW020
022400 AA020-LOAD-ACTIVE-CYCLE  SECTION.                                 DW020
022500*********************************                                 DW020
022600*                                                                  DW020
022700     IF       TRANS-EOF                                            DW020
022800              GO TO  AA020-EXIT.                                   DW020
022900*                                                                  DW020
023000     MOVE     LOW-VALUES  TO  CYC-ID.                              DW020
023100     START    CYCLE-MASTER  KEY IS NOT LESS THAN  CYC-ID           DW020
023200              INVALID KEY                                         DW020
023300                   MOVE  "Y"  TO  WS-EOF-CYC-SCAN.                 DW020
023400*                                                                  DW020
023500     PERFORM  BB010-SCAN-CYCLE-MASTER  THRU  BB010-EXIT            DW020
023600             UNTIL  CYC-SCAN-EOF.                                  DW020
023700*                                                                  DW020
023800     IF       ACTIVE-CYC-FOUND                                     DW020
023900              PERFORM  BB020-FIND-MAX-ERN-ID                       DW020
024000                       THRU     BB020-EXIT.                       DW020
024100*                                                                  DW020
024200 AA020-EXIT.    EXIT  SECTION.                                     DW020
024300*                                                                  DW020
024400 AA050-PROCESS-TRANSACTIONS  SECTION.                              DW020
024500*******************************************                       DW020
024600*                                                                  DW020
024700     READ     TRANSACTION-FILE  NEXT RECORD                        DW020
024800              AT END                                               DW020
024900                   MOVE  "Y"  TO  WS-EOF-TRANS                     DW020
025000                   GO TO AA050-EXIT.                               DW020
025100*                                                                  DW020
025200     ADD      1  TO  WS-TRANS-READ.                                DW020
025300     EVALUATE TRN-TYPE                                             DW020
025400         WHEN  "ERN-ADD"                                          DW020
025500               PERFORM  BB100-ADD-EARNING                          DW020
025600         WHEN  "ERN-EDIT"                                         DW020
025700               PERFORM  BB200-EDIT-EARNING                         DW020
025800         WHEN  "ERN-DEL"                                          DW020
025900               PERFORM  BB300-DELETE-EARNING                       DW020
026000         WHEN  "ERN-RECA"                                         DW020
026100               PERFORM  BB400-RECALCULATE-CYCLE                    DW020
026200         WHEN  OTHER                                              DW020
026300               CONTINUE                                            DW020
026400     END-EVALUATE.                                                 DW020
026500*                                                                  DW020
026600 AA050-EXIT.    EXIT  SECTION.                                     DW020
026700*                                                                  DW020
026800 AA090-CLOSE-AND-REPORT  SECTION.                                  DW020
026900*********************************                                 DW020
027000*                                                                  DW020
027100     CLOSE    TRANSACTION-FILE  CYCLE-MASTER  EARNINGS.            DW020
027200     DISPLAY  WS-PROG-NAME " TRANS READ     = " WS-TRANS-READ.     DW020
027300     DISPLAY  WS-PROG-NAME " TRANS ACCEPTED = " WS-TRANS-ACCEPTED. DW020
027400     DISPLAY  WS-PROG-NAME " TRANS REJECTED = " WS-TRANS-REJECTED. DW020
027500*                                                                  DW020
027600 AA090-EXIT.    EXIT  SECTION.                                     DW020
027700*                                                                  DW020
027800 BB010-SCAN-CYCLE-MASTER  SECTION.                                 DW020
027900*********************************************                     DW020
028000*                                                                  DW020
028100     READ     CYCLE-MASTER  NEXT RECORD                            DW020
028200              AT END                                               DW020
028300                   MOVE  "Y"  TO  WS-EOF-CYC-SCAN                  DW020
028400                   GO TO BB010-EXIT.                               DW020
028500*                                                                  DW020
028600     IF       CYC-IS-ACTIVE  =  "Y"                                DW020
028700              MOVE  DW-CYCLE-RECORD  TO  WS-ACTIVE-CYCLE-REC       DW020
028800              MOVE  "Y"  TO  WS-CYC-FOUND.                         DW020
028900*                                                                  DW020
029000 BB010-EXIT.    EXIT  SECTION.                                     DW020
029100*                                                                  DW020
029200 BB020-FIND-MAX-ERN-ID    SECTION.                                 DW020
029300*********************************************                     DW020
029400*                                                                  DW020
029500     MOVE     ZERO  TO  WS-MAX-ERN-ID.                             DW020
029600     MOVE     CYC-ID  OF  WS-ACTIVE-CYCLE-REC  TO  ERN-CYCLE-ID.   DW020
029700     MOVE     LOW-VALUES  TO  ERN-ID.                              DW020
029800     MOVE     "N"   TO  WS-EOF-ERN-SCAN.                           DW020
029900     START    EARNINGS  KEY IS NOT LESS THAN  ERN-KEY              DW020
030000              INVALID KEY                                         DW020
030100                   MOVE  "Y"  TO  WS-EOF-ERN-SCAN.                 DW020
030200*                                                                  DW020
030300     PERFORM  BB025-SCAN-ONE-EARNING  THRU  BB025-EXIT             DW020
030400             UNTIL  ERN-SCAN-EOF.                                  DW020
030500*                                                                  DW020
030600 BB020-EXIT.    EXIT  SECTION.                                     DW020
030700*                                                                  DW020
030800 BB025-SCAN-ONE-EARNING  SECTION.                                  DW020
030900*********************************************                     DW020
031000*                                                                  DW020
031100     READ     EARNINGS  NEXT RECORD                                DW020
031200              AT END                                               DW020
031300                   MOVE  "Y"  TO  WS-EOF-ERN-SCAN                  DW020
031400                   GO TO BB025-EXIT.                               DW020
031500*                                                                  DW020
031600     IF       ERN-CYCLE-ID  NOT =  CYC-ID OF WS-ACTIVE-CYCLE-REC   DW020
031700              MOVE  "Y"  TO  WS-EOF-ERN-SCAN                       DW020
031800              GO TO   BB025-EXIT.                                  DW020
031900*                                                                  DW020
032000     IF       ERN-ID  >  WS-MAX-ERN-ID                             DW020
032100              MOVE  ERN-ID  TO  WS-MAX-ERN-ID.                     DW020
032200*                                                                  DW020
032300 BB025-EXIT.    EXIT  SECTION.                                     DW020
032400*                                                                  DW020
032500 BB100-ADD-EARNING       SECTION.                                  DW020
032600*********************************                                 DW020
032700*                                                                  DW020
032800     IF       NOT ACTIVE-CYC-FOUND                                 DW020
032900              DISPLAY  DW011                                       DW020
033000              ADD      1  TO  WS-TRANS-REJECTED                    DW020
033100              GO TO    BB100-EXIT.                                 DW020
033200*                                                                  DW020
033300     IF       TRN-AMOUNT-1  NOT <  ZERO                            DW020
033400              ADD      1  TO  WS-MAX-ERN-ID                        DW020
033500              MOVE     CYC-ID OF WS-ACTIVE-CYCLE-REC               DW020
033600                                TO  ERN-CYCLE-ID                   DW020
033700              MOVE     WS-MAX-ERN-ID  TO  ERN-ID                   DW020
033800              MOVE     TRN-TIMESTAMP  TO  ERN-TIMESTAMP            DW020
033900              MOVE     TRN-AMOUNT-1   TO  ERN-AMOUNT                DW020
034000              WRITE    DW-EARNING-RECORD.                          DW020
034100*                                                                  DW020
034200     MOVE     TRN-AMOUNT-2  TO  CYC-PERIOD-EARNINGS OF             DW020
034300                                WS-ACTIVE-CYCLE-REC.                DW020
034400     ADD      TRN-AMOUNT-1  TO CYC-CUM-EARNINGS OF                 DW020
034500                                WS-ACTIVE-CYCLE-REC.                DW020
034600     IF       TRN-AMOUNT-1  >  ZERO                                DW020
034700              ADD  1  TO  CYC-PERIOD-RACE-COUNT  OF                DW020
034800                          WS-ACTIVE-CYCLE-REC                      DW020
034900              ADD  1  TO  CYC-CUM-RACE-COUNT  OF                   DW020
035000                          WS-ACTIVE-CYCLE-REC.                     DW020
035100*                                                                  DW020
035200     PERFORM  BB500-REWRITE-ACTIVE-CYCLE.                          DW020
035300     ADD      1  TO  WS-TRANS-ACCEPTED.                            DW020
035400*                                                                  DW020
035500 BB100-EXIT.    EXIT  SECTION.                                     DW020
035600*                                                                  DW020
035700 BB200-EDIT-EARNING      SECTION.                                  DW020
035800*********************************                                 DW020
035900*                                                                  DW020
036000     IF       NOT ACTIVE-CYC-FOUND                                 DW020
036100              DISPLAY  DW011                                       DW020
036200              ADD      1  TO  WS-TRANS-REJECTED                    DW020
036300              GO TO    BB200-EXIT.                                 DW020
036400*                                                                  DW020
036500     MOVE     CYC-ID OF WS-ACTIVE-CYCLE-REC  TO  ERN-CYCLE-ID.     DW020
036600     MOVE     TRN-DETAIL-ID                  TO  ERN-ID.           DW020
036700     READ     EARNINGS                                            DW020
036800              INVALID KEY                                         DW020
036900                   DISPLAY  DW012                                  DW020
037000                   ADD      1  TO  WS-TRANS-REJECTED                DW020
037100                   GO TO    BB200-EXIT.                            DW020
037200*                                                                  DW020
037300     IF       TRN-AMOUNT-1  <  ZERO                                DW020
037400              DISPLAY  DW013                                       DW020
037500              ADD      1  TO  WS-TRANS-REJECTED                    DW020
037600              GO TO    BB200-EXIT.                                 DW020
037700*                                                                  DW020
037800     MOVE     ERN-AMOUNT  TO  WS-OLD-AMOUNT.                       DW020
037900     COMPUTE  WS-DIFFERENCE = TRN-AMOUNT-1 - WS-OLD-AMOUNT.         DW020
038000     MOVE     TRN-AMOUNT-1  TO  ERN-AMOUNT.                        DW020
038100     REWRITE  DW-EARNING-RECORD.                                   DW020
038200*                                                                  DW020
038300     ADD      WS-DIFFERENCE  TO  CYC-CUM-EARNINGS     OF           DW020
038400                                 WS-ACTIVE-CYCLE-REC              DW020
038500                                 CYC-PERIOD-EARNINGS  OF           DW020
038600                                 WS-ACTIVE-CYCLE-REC.              DW020
038700     PERFORM  BB500-REWRITE-ACTIVE-CYCLE.                          DW020
038800     ADD      1  TO  WS-TRANS-ACCEPTED.                            DW020
038900*                                                                  DW020
039000 BB200-EXIT.    EXIT  SECTION.                                     DW020
039100*                                                                  DW020
039200 BB300-DELETE-EARNING    SECTION.                                  DW020
039300*********************************                                 DW020
039400*                                                                  DW020
039500     IF       NOT ACTIVE-CYC-FOUND                                 DW020
039600              DISPLAY  DW011                                       DW020
039700              ADD      1  TO  WS-TRANS-REJECTED                    DW020
039800              GO TO    BB300-EXIT.                                 DW020
039900*                                                                  DW020
040000     MOVE     CYC-ID OF WS-ACTIVE-CYCLE-REC  TO  ERN-CYCLE-ID.     DW020
040100     MOVE     TRN-DETAIL-ID                  TO  ERN-ID.           DW020
040200     READ     EARNINGS                                            DW020
040300              INVALID KEY                                         DW020
040400                   DISPLAY  DW014                                  DW020
040500                   ADD      1  TO  WS-TRANS-REJECTED                DW020
040600                   GO TO    BB300-EXIT.                            DW020
040700*                                                                  DW020
040800     MOVE     ERN-AMOUNT  TO  WS-OLD-AMOUNT.                       DW020
040900     DELETE   EARNINGS.                                            DW020
041000*                                                                  DW020
041100     SUBTRACT WS-OLD-AMOUNT  FROM  CYC-CUM-EARNINGS    OF          DW020
041200                                   WS-ACTIVE-CYCLE-REC            DW020
041300                                   CYC-PERIOD-EARNINGS OF          DW020
041400                                   WS-ACTIVE-CYCLE-REC.            DW020
041500     IF       CYC-CUM-EARNINGS OF WS-ACTIVE-CYCLE-REC  <  ZERO     DW020
041600              MOVE  ZERO  TO  CYC-CUM-EARNINGS OF                  DW020
041700                               WS-ACTIVE-CYCLE-REC.                DW020
041800     IF       CYC-PERIOD-EARNINGS OF WS-ACTIVE-CYCLE-REC < ZERO    DW020
041900              MOVE  ZERO  TO  CYC-PERIOD-EARNINGS OF               DW020
042000                               WS-ACTIVE-CYCLE-REC.                DW020
042100*                                                                  DW020
042200     MOVE     CYC-CUM-RACE-COUNT OF WS-ACTIVE-CYCLE-REC            DW020
042300                                 TO  WS-SIGNED-CUM-COUNT.          DW020
042400     SUBTRACT 1  FROM  WS-SIGNED-CUM-COUNT.                        DW020
042500     IF       WS-SIGNED-CUM-COUNT  <  ZERO                        DW020
042600              MOVE  ZERO  TO  WS-SIGNED-CUM-COUNT.                 DW020
042700     MOVE     WS-SIGNED-CUM-COUNT  TO                              DW020
042800                    CYC-CUM-RACE-COUNT OF WS-ACTIVE-CYCLE-REC.     DW020
042900*                                                                  DW020
043000     MOVE     CYC-PERIOD-RACE-COUNT OF WS-ACTIVE-CYCLE-REC         DW020
043100                                 TO  WS-SIGNED-PERIOD-COUNT.       DW020
043200     SUBTRACT 1  FROM  WS-SIGNED-PERIOD-COUNT.                     DW020
043300     IF       WS-SIGNED-PERIOD-COUNT  <  ZERO                     DW020
043400              MOVE  ZERO  TO  WS-SIGNED-PERIOD-COUNT.              DW020
043500     MOVE     WS-SIGNED-PERIOD-COUNT  TO                           DW020
043600                    CYC-PERIOD-RACE-COUNT OF WS-ACTIVE-CYCLE-REC.  DW020
043700*                                                                  DW020
043800     PERFORM  BB500-REWRITE-ACTIVE-CYCLE.                          DW020
043900     ADD      1  TO  WS-TRANS-ACCEPTED.                            DW020
044000*                                                                  DW020
044100 BB300-EXIT.    EXIT  SECTION.                                     DW020
044200*                                                                  DW020
044300 BB400-RECALCULATE-CYCLE  SECTION.                                 DW020
044400*********************************                                 DW020
044500*                                                                  DW020
044600     IF       NOT ACTIVE-CYC-FOUND                                 DW020
044700              DISPLAY  DW011                                       DW020
044800              ADD      1  TO  WS-TRANS-REJECTED                    DW020
044900              GO TO    BB400-EXIT.                                 DW020
045000*                                                                  DW020
045100     MOVE     ZERO  TO  WS-SUM-AMOUNT  WS-SUM-COUNT.               DW020
045200     MOVE     CYC-ID OF WS-ACTIVE-CYCLE-REC  TO  ERN-CYCLE-ID.     DW020
045300     MOVE     LOW-VALUES  TO  ERN-ID.                              DW020
045400     MOVE     "N"  TO  WS-EOF-ERN-SCAN.                            DW020
045500     START    EARNINGS  KEY IS NOT LESS THAN  ERN-KEY              DW020
045600              INVALID KEY                                         DW020
045700                   MOVE  "Y"  TO  WS-EOF-ERN-SCAN.                 DW020
045800*                                                                  DW020
045900     PERFORM  BB450-SUM-ONE-EARNING  THRU  BB450-EXIT              DW020
046000             UNTIL  ERN-SCAN-EOF.                                  DW020
046100*                                                                  DW020
046200     MOVE     WS-SUM-AMOUNT  TO  CYC-CUM-EARNINGS     OF           DW020
046300                                 WS-ACTIVE-CYCLE-REC              DW020
046400                                 CYC-PERIOD-EARNINGS  OF           DW020
046500                                 WS-ACTIVE-CYCLE-REC.              DW020
046600     MOVE     WS-SUM-COUNT   TO  CYC-CUM-RACE-COUNT    OF          DW020
046700                                 WS-ACTIVE-CYCLE-REC              DW020
046800                                 CYC-PERIOD-RACE-COUNT OF          DW020
046900                                 WS-ACTIVE-CYCLE-REC.              DW020
047000*                                                                  DW020
047100     PERFORM  BB500-REWRITE-ACTIVE-CYCLE.                          DW020
047200     ADD      1  TO  WS-TRANS-ACCEPTED.                            DW020
047300*                                                                  DW020
047400 BB400-EXIT.    EXIT  SECTION.                                     DW020
047500*                                                                  DW020
047600 BB450-SUM-ONE-EARNING   SECTION.                                  DW020
047700*********************************************                     DW020
047800*                                                                  DW020
047900     READ     EARNINGS  NEXT RECORD                                DW020
048000              AT END                                               DW020
048100                   MOVE  "Y"  TO  WS-EOF-ERN-SCAN                  DW020
048200                   GO TO BB450-EXIT.                               DW020
048300*                                                                  DW020
048400     IF       ERN-CYCLE-ID  NOT =  CYC-ID OF WS-ACTIVE-CYCLE-REC   DW020
048500              MOVE  "Y"  TO  WS-EOF-ERN-SCAN                       DW020
048600              GO TO   BB450-EXIT.                                  DW020
048700*                                                                  DW020
048800     ADD      ERN-AMOUNT  TO  WS-SUM-AMOUNT.                       DW020
048900     ADD      1           TO  WS-SUM-COUNT.                        DW020
049000*                                                                  DW020
049100 BB450-EXIT.    EXIT  SECTION.                                     DW020
049200*                                                                  DW020
049300 BB500-REWRITE-ACTIVE-CYCLE  SECTION.                              DW020
049400*********************************************                     DW020
049500*                                                                  DW020
049600*    WRITES THE IN-MEMORY COPY OF THE ACTIVE CYCLE BACK TO         DW020
049700*    CYCLE-MASTER. USED AFTER EVERY EARNINGS TRANSACTION THAT      DW020
049800*    TOUCHES THE RUNNING TOTALS.                                   DW020
049900*                                                                  DW020
050000     MOVE     WS-ACTIVE-CYCLE-REC  TO  DW-CYCLE-RECORD.            DW020
050100     REWRITE  DW-CYCLE-RECORD.                                     DW020
050200*                                                                  DW020
050300 BB500-EXIT.    EXIT  SECTION.                                     DW020
050400*                                                                  DW020
