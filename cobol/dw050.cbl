000100*******************************************************************DW050
000200*                                                                 *DW050
000300*           DRIVER WORK-CYCLE  -  ARCHIVE REGISTER                *DW050
000400*                                                                 *DW050
000500*   APPLIES ARC-DEL (ARCHIVE DELETE) TRANSACTIONS, THEN SORTS     *DW050
000600*   THE REMAINING ARCHIVE FILE INTO DATE-DESCENDING (MOST          *DW050
000700*   RECENT FIRST) ORDER AND PRINTS THE CYCLE-CLOSE SUMMARY         *DW050
000800*   REGISTER WITH GRAND TOTALS.                                   *DW050
000900*                                                                 *DW050
001000*******************************************************************DW050
001100*                                                                  DW050
001200 IDENTIFICATION          DIVISION.                                 DW050
001300*===============================                                  DW050
001400*                                                                  DW050
001500 PROGRAM-ID.             DW050.                                    DW050
001600*                                                                  DW050
001700 AUTHOR.                 R J ASHBY.                                DW050
001800*                                                                  DW050
001900 INSTALLATION.           APPLEWOOD COMPUTERS.                      DW050
002000*                                                                  DW050
002100 DATE-WRITTEN.           10/05/88.                                 DW050
002200*                                                                  DW050
002300 DATE-COMPILED.                                                    DW050
002400*                                                                  DW050
002500 SECURITY.               COPYRIGHT (C) 1988-2026 AND LATER,        DW050
002600                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER    DW050
002700                         THE GNU GENERAL PUBLIC LICENSE.  SEE      DW050
002800                         THE FILE COPYING FOR DETAILS.             DW050
002900*                                                                  DW050
003000*    REMARKS.            HANDLES ARC-DEL TRANSACTIONS, THEN        DW050
003100*                        ALWAYS PRINTS THE FULL ARCHIVE REGISTER.  DW050
003200*                                                                  DW050
003300*    FILES USED -        TRANSACTIONS.    INPUT, LINE SEQUENTIAL.  DW050
003400*                        ARCHIVES.         I-O, INDEXED BY ARC-ID. DW050
003500*                        SORT-WORK-FILE.   SORT WORK FILE.         DW050
003600*                        SUMMARY-REPORT.   OUTPUT, LINE SEQUENTIALDW050
003700*                                          PRINT FILE.             DW050
003800*                                                                  DW050
003900* CHANGES -                                                        DW050
004000* 10/05/88 RJA      CREATED.                                       DW050
004100* 28/07/90 RJA      GRAND TOTAL LINE ADDED AT END OF REGISTER.     DW050
004200* 04/04/92 MDT      ARC-DEL TRANSACTION HANDLING ADDED - WAS       DW050
004300*                   ORIGINALLY A READ-ONLY LISTING PROGRAM.        DW050
004400* 19/01/96 RJA      REGISTER RESEQUENCED MOST-RECENT-FIRST VIA     DW050
004500*                   SORT ON ARCHIVE DATE, DESCENDING.              DW050
004600* 08/09/99 MDT  Y2K FOUR-DIGIT YEAR CONFIRMED THROUGHOUT - NO      DW050
004700*                   TWO-DIGIT YEAR FIELDS EXIST IN THIS MODULE.    DW050
004800* 21/07/09 RJA      TIDY UP OF BB/CC-PARAGRAPH NAMES.              DW050
004900*                                                                  DW050
005000 ENVIRONMENT             DIVISION.                                 DW050
005100*===============================                                  DW050
005200*                                                                  DW050
005300 CONFIGURATION           SECTION.                                  DW050
005400*                                                                  DW050
005500 SPECIAL-NAMES.                                                    DW050
005600     C01                 IS TOP-OF-FORM.                           DW050
005700*                                                                  DW050
005800 INPUT-OUTPUT            SECTION.                                  DW050
005900 FILE-CONTROL.                                                     DW050
006000*                                                                  DW050
006100     SELECT  TRANSACTION-FILE  ASSIGN TO  "TRANSACTIONS"           DW050
006200             ORGANIZATION  IS  LINE SEQUENTIAL                     DW050
006300             FILE STATUS   IS  WS-TRN-STATUS.                      DW050
006400*                                                                  DW050
006500     SELECT  ARCHIVES          ASSIGN TO  "ARCHIVES"               DW050
006600             ORGANIZATION  IS  INDEXED                             DW050
006700             ACCESS MODE   IS  DYNAMIC                             DW050
006800             RECORD KEY    IS  ARC-ID                              DW050
006900             FILE STATUS   IS  WS-ARC-STATUS.                      DW050
007000*                                                                  DW050
007100     SELECT  SORT-WORK-FILE    ASSIGN TO  "SORTWK1".               DW050
007200*                                                                  DW050
007300     SELECT  SUMMARY-REPORT    ASSIGN TO  "SUMMRPT"                DW050
007400             ORGANIZATION  IS  LINE SEQUENTIAL                     DW050
007500             FILE STATUS   IS  WS-RPT-STATUS.                      DW050
007600*                                                                  DW050
007700 DATA                    DIVISION.                                 DW050
007800*===============================                                  DW050
007900*                                                                  DW050
008000 FILE                    SECTION.                                  DW050
008100*                                                                  DW050
008200 FD  TRANSACTION-FILE                                              DW050
008300     LABEL RECORD IS STANDARD.                                     DW050
008400     COPY "WSDWTRN.cob".                                           DW050
008500*                                                                  DW050
008600 FD  ARCHIVES                                                      DW050
008700     LABEL RECORD IS STANDARD.                                     DW050
008800     COPY "WSDWARC.cob".                                           DW050
008900*                                                                  DW050
009000 SD  SORT-WORK-FILE.                                               DW050
009100 01  SORT-ARCHIVE-REC.                                             DW050
009200     COPY "WSDWARC.cob"    REPLACING DW-ARCHIVE-RECORD             DW050
009300                                 BY   SORT-ARCHIVE-REC.            DW050
009400*                                                                  DW050
009500 FD  SUMMARY-REPORT                                                DW050
009600     LABEL RECORD IS STANDARD                                      DW050
009700     RECORD CONTAINS 132 CHARACTERS.                               DW050
009800 01  PRINT-LINE              PIC X(132).                           DW050
009900*                                                                  DW050
010000 WORKING-STORAGE         SECTION.                                  DW050
010100*-------------------------------                                  DW050
010200*                                                                  DW050
010300 77  WS-PROG-NAME        PIC X(15)  VALUE "DW050 (1.0.06)".        DW050
010400*                                                                  DW050
010500 01  WS-FILE-STATUSES.                                             DW050
010600     03  WS-TRN-STATUS       PIC XX.                               DW050
010700     03  WS-ARC-STATUS       PIC XX.                               DW050
010800     03  WS-RPT-STATUS       PIC XX.                               DW050
010850     03  FILLER              PIC X(01).                             DW050
010900*                                                                  DW050
011000 01  WS-SWITCHES.                                                  DW050
011100     03  WS-EOF-TRANS        PIC X       VALUE "N".                DW050
011200         88  TRANS-EOF                   VALUE "Y".                DW050
011300     03  WS-EOF-SORT-RET     PIC X       VALUE "N".                DW050
011400         88  SORT-RETURN-EOF             VALUE "Y".                DW050
011450     03  FILLER              PIC X(01).                             DW050
011500*                                                                  DW050
011600 01  WS-COUNTERS.                                                  DW050
011700     03  WS-TRANS-READ       PIC 9(7)    COMP.                     DW050
011800     03  WS-TRANS-ACCEPTED   PIC 9(7)    COMP.                     DW050
011900     03  WS-TRANS-REJECTED   PIC 9(7)    COMP.                     DW050
012000     03  WS-ARCHIVES-LISTED  PIC 9(7)    COMP.                     DW050
012050     03  FILLER              PIC X(01).                             DW050
012100*                                                                  DW050
012200*   GRAND-TOTAL ACCUMULATORS FOR THE BOTTOM OF THE REGISTER.       DW050
012300*                                                                  DW050
012400 01  WS-TOTAL-EARNINGS       PIC S9(8)V99   COMP-3.                 DW050
012500 01  WS-TOTAL-GAS-COST       PIC S9(8)V99   COMP-3.                 DW050
012600 01  WS-TOTAL-RIDES          PIC 9(7)       COMP.                  DW050
012700 01  WS-TOTAL-OTHER-EXP      PIC S9(8)V99   COMP-3.                 DW050
012800 01  WS-TOTAL-PROFIT         PIC S9(8)V99   COMP-3.                 DW050
012900*                                                                  DW050
013000*   REPORT LINE WORK AREAS.                                        DW050
013100*                                                                  DW050
013200 01  WS-HDG-1.                                                     DW050
013300     03  FILLER     PIC X(20) VALUE "ARCHIVE DATE        ".        DW050
013400     03  FILLER     PIC X(17) VALUE "  TYPE           ".           DW050
013500     03  FILLER     PIC X(12) VALUE "EARNINGS    ".                DW050
013600     03  FILLER     PIC X(10) VALUE "GAS COST  ".                  DW050
013700     03  FILLER     PIC X(7)  VALUE "RIDES  ".                     DW050
013800     03  FILLER     PIC X(11) VALUE "OTHER EXP  ".                 DW050
013900     03  FILLER     PIC X(11) VALUE "PROFIT     ".                 DW050
014000     03  FILLER     PIC X(7)  VALUE "KM     ".                     DW050
014100     03  FILLER     PIC X(7)  VALUE "KM/L   ".                     DW050
014200     03  FILLER     PIC X(7)  VALUE "COST/KM".                     DW050
014300*                                                                  DW050
014400 01  WS-DETAIL-LINE.                                               DW050
014500     03  WS-D-DATE           PIC X(21).                            DW050
014600     03  WS-D-TYPE           PIC X(17).                            DW050
014700     03  WS-D-EARNINGS       PIC ZZZZ9.99-.                        DW050
014800     03  FILLER              PIC X(2).                             DW050
014900     03  WS-D-GAS-COST       PIC ZZZZ9.99-.                        DW050
015000     03  FILLER              PIC X(2).                             DW050
015100     03  WS-D-RIDES          PIC ZZZZ9.                            DW050
015200     03  FILLER              PIC X(3).                             DW050
015300     03  WS-D-OTHER-EXP      PIC ZZZZ9.99-.                        DW050
015400     03  FILLER              PIC X(2).                             DW050
015500     03  WS-D-PROFIT         PIC -ZZZZ9.99.                        DW050
015600     03  FILLER              PIC X(2).                             DW050
015700     03  WS-D-KM             PIC ZZZZ9.                            DW050
015800     03  FILLER              PIC X(2).                             DW050
015900     03  WS-D-KM-PER-LITER   PIC X(12).                            DW050
016000     03  FILLER              PIC X(2).                             DW050
016100     03  WS-D-COST-PER-KM    PIC X(12).                            DW050
016200*                                                                  DW050
016300 01  WS-TOTAL-LINE.                                                DW050
016400     03  FILLER              PIC X(38) VALUE                      DW050
016500         "GRAND TOTALS ACROSS LISTED ARCHIVES -".                  DW050
016600     03  WS-T-EARNINGS       PIC ZZZZ9.99-.                        DW050
016700     03  FILLER              PIC X(2).                             DW050
016800     03  WS-T-GAS-COST       PIC ZZZZ9.99-.                        DW050
016900     03  FILLER              PIC X(2).                             DW050
017000     03  WS-T-RIDES          PIC ZZZZ9.                            DW050
017100     03  FILLER              PIC X(3).                             DW050
017200     03  WS-T-OTHER-EXP      PIC ZZZZ9.99-.                        DW050
017300     03  FILLER              PIC X(2).                             DW050
017400     03  WS-T-PROFIT         PIC -ZZZZ9.99.                        DW050
017450     03  FILLER              PIC X(02).                             DW050
017500*                                                                  DW050
017600 01  ERROR-MESSAGES.                                               DW050
017700     03  DW050A PIC X(44) VALUE                                    DW050
017800         "DW050 TRANSACTION FILE WILL NOT OPEN - RUN ".            DW050
017900     03  DW051  PIC X(42) VALUE                                    DW050
018000         "DW051 DELETE REJECTED - ARCHIVE NOT FOUND ".             DW050
018050     03  FILLER              PIC X(01).                             DW050
018100*                                                                  DW050
018200*   STANDARD DATE-FORMAT REDEFINES (UNUSED FOR BUSINESS DATA,      DW050
018300*   KEPT FOR THE START-OF-JOB BANNER AS ELSEWHERE IN THE SUITE).   DW050
018400*                                                                  DW050
018500 01  WS-DATE-FORMATS.                                              DW050
018600     03  WS-TODAY            PIC X(10).                            DW050
018700     03  WS-UK   REDEFINES WS-TODAY.                               DW050
018800         05  WS-UK-DAYS      PIC 99.                               DW050
018900         05  FILLER          PIC X.                                DW050
019000         05  WS-UK-MONTH     PIC 99.                               DW050
019100         05  FILLER          PIC X.                                DW050
019200         05  WS-UK-YEAR      PIC 9(4).                             DW050
019300     03  WS-USA  REDEFINES WS-TODAY.                               DW050
019400         05  WS-USA-MONTH    PIC 99.                               DW050
019500         05  FILLER          PIC X.                                DW050
019600         05  WS-USA-DAYS     PIC 99.                               DW050
019700         05  FILLER          PIC X(5).                             DW050
019800 01  WS-RUN-DATE             PIC 9(8).                             DW050
019900 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.                        DW050
020000     03  WS-RUN-CC           PIC 99.                               DW050
020100     03  WS-RUN-YY           PIC 99.                               DW050
020200     03  WS-RUN-MM           PIC 99.                               DW050
020300     03  WS-RUN-DD           PIC 99.                               DW050
020400*                                                                  DW050
020500 PROCEDURE               DIVISION.                                 DW050
020600*===============================                                  DW050
020700*                                                                  DW050
020800 AA000-MAIN              SECTION.                                  DW050
020900*********************************                                 DW050
021000*                                                                  DW050
021100     PERFORM  AA010-OPEN-DELETE-FILES.                             DW050
021200     PERFORM  AA050-PROCESS-DELETES  THRU  AA050-EXIT              DW050
021300             UNTIL  TRANS-EOF.                                     DW050
021400     CLOSE    TRANSACTION-FILE.                                    DW050
021500*                                                                  DW050
021600     PERFORM  AA060-PRINT-REGISTER.                                DW050
021700     CLOSE    ARCHIVES.                                            DW050
021800     DISPLAY  WS-PROG-NAME " TRANS READ     = " WS-TRANS-READ.     DW050
021900     DISPLAY  WS-PROG-NAME " TRANS ACCEPTED = " WS-TRANS-ACCEPTED. DW050
022000     DISPLAY  WS-PROG-NAME " TRANS REJECTED = " WS-TRANS-REJECTED. DW050
022100     DISPLAY  WS-PROG-NAME " ARCHIVES LISTED= " WS-ARCHIVES-LISTED.DW050
022200     STOP     RUN.                                                 DW050
022300*                                                                  DW050
022400 AA000-EXIT.    EXIT.                                              DW050
022500*                                                                  DW050
022600 AA010-OPEN-DELETE-FILES  SECTION.                                 DW050
022700*********************************                                 DW050
022800*                                                                  DW050
022900     ACCEPT   WS-RUN-DATE  FROM  DATE.                             DW050
023000     MOVE     WS-RUN-DD  TO  WS-UK-DAYS.                           DW050
023100     MOVE     WS-RUN-MM  TO  WS-UK-MONTH.                          DW050
023200     MOVE     WS-RUN-CC  TO  WS-UK-YEAR (1:2).                     DW050
023300     MOVE     WS-RUN-YY  TO  WS-UK-YEAR (3:2).                     DW050
023400     DISPLAY  WS-PROG-NAME " STARTING RUN " WS-TODAY.              DW050
023500*                                                                  DW050
023600     OPEN     INPUT  TRANSACTION-FILE.                             DW050
023700     IF       WS-TRN-STATUS  NOT =  "00"                           DW050
023800              DISPLAY  DW050A  WS-TRN-STATUS                       DW050
023900              MOVE     "Y"  TO  WS-EOF-TRANS                       DW050
024000              GO TO    AA010-EXIT.                                 DW050
024100*                                                                  DW050
024200     OPEN     I-O  ARCHIVES.                                       DW050
024300     IF       WS-ARC-STATUS  =  "35"                               DW050
024400              OPEN     OUTPUT  ARCHIVES                            DW050
024500              CLOSE    ARCHIVES                                    DW050
024600              OPEN     I-O     ARCHIVES.                           DW050
024700*                                                                  DW050
024800 AA010-EXIT.    EXIT  SECTION.                                     DW050
024900*                                                                  DW050
025000 AA050-PROCESS-DELETES   SECTION.                                  DW050
025100*********************************                                 DW050
025200*                                                                  DW050
025300     READ     TRANSACTION-FILE  NEXT RECORD                        DW050
025400              AT END                                               DW050
025500                   MOVE  "Y"  TO  WS-EOF-TRANS                     DW050
025600                   GO TO AA050-EXIT.                               DW050
025700*                                                                  DW050
025800     ADD      1  TO  WS-TRANS-READ.                                DW050
025900     EVALUATE TRN-TYPE                                             DW050
026000         WHEN  "ARC-DEL"                                          DW050
026100               PERFORM  BB100-DELETE-ARCHIVE                       DW050
026200         WHEN  OTHER                                              DW050
026300               CONTINUE                                            DW050
026400     END-EVALUATE.                                                 DW050
026500*                                                                  DW050
026600 AA050-EXIT.    EXIT  SECTION.                                     DW050
026700*                                                                  DW050
026800 AA060-PRINT-REGISTER    SECTION.                                  DW050
026900*********************************                                 DW050
027000*                                                                  DW050
027100     MOVE     ZERO  TO  WS-TOTAL-EARNINGS  WS-TOTAL-GAS-COST       DW050
027200                        WS-TOTAL-RIDES     WS-TOTAL-OTHER-EXP      DW050
027300                        WS-TOTAL-PROFIT    WS-ARCHIVES-LISTED.     DW050
027400*                                                                  DW050
027500     OPEN     OUTPUT  SUMMARY-REPORT.                              DW050
027600     MOVE     WS-HDG-1  TO  PRINT-LINE.                            DW050
027700     WRITE    PRINT-LINE.                                          DW050
027800*                                                                  DW050
027900     SORT     SORT-WORK-FILE                                       DW050
028000              ON DESCENDING KEY  ARC-DATE OF SORT-ARCHIVE-REC      DW050
028100              INPUT PROCEDURE  IS  CC010-SUPPLY-ARCHIVES           DW050
028200              OUTPUT PROCEDURE IS  CC020-LIST-SORTED-ARCHIVES.     DW050
028300*                                                                  DW050
028400     MOVE     WS-TOTAL-EARNINGS   TO  WS-T-EARNINGS.               DW050
028500     MOVE     WS-TOTAL-GAS-COST   TO  WS-T-GAS-COST.               DW050
028600     MOVE     WS-TOTAL-RIDES      TO  WS-T-RIDES.                  DW050
028700     MOVE     WS-TOTAL-OTHER-EXP  TO  WS-T-OTHER-EXP.              DW050
028800     MOVE     WS-TOTAL-PROFIT     TO  WS-T-PROFIT.                 DW050
028900     MOVE     WS-TOTAL-LINE       TO  PRINT-LINE.                  DW050
029000     WRITE    PRINT-LINE.                                          DW050
029100     CLOSE    SUMMARY-REPORT.                                      DW050
029200*                                                                  DW050
029300 AA060-EXIT.    EXIT  SECTION.                                     DW050
029400*                                                                  DW050
029500 BB100-DELETE-ARCHIVE    SECTION.                                  DW050
029600*********************************                                 DW050
029700*                                                                  DW050
029800     MOVE     TRN-DETAIL-ID  TO  ARC-ID.                           DW050
029900     READ     ARCHIVES                                            DW050
030000              INVALID KEY                                         DW050
030100                   DISPLAY  DW051                                  DW050
030200                   ADD      1  TO  WS-TRANS-REJECTED                DW050
030300                   GO TO    BB100-EXIT.                            DW050
030400*                                                                  DW050
030500     DELETE   ARCHIVES.                                            DW050
030600     ADD      1  TO  WS-TRANS-ACCEPTED.                            DW050
030700*                                                                  DW050
030800 BB100-EXIT.    EXIT  SECTION.                                     DW050
030900*                                                                  DW050
031000 CC010-SUPPLY-ARCHIVES   SECTION.                                  DW050
031100*********************************************                     DW050
031200*                                                                  DW050
031300*    INPUT PROCEDURE FOR THE REGISTER SORT - COPIES EVERY          DW050
031400*    SURVIVING ARCHIVE RECORD INTO THE SORT WORK FILE.             DW050
031500*                                                                  DW050
031600     MOVE     LOW-VALUES  TO  ARC-ID.                              DW050
031700     START    ARCHIVES  KEY IS NOT LESS THAN  ARC-ID               DW050
031800              INVALID KEY                                         DW050
031900                   MOVE  "Y"  TO  WS-EOF-SORT-RET.                 DW050
032000*                                                                  DW050
032100     PERFORM  CC015-SUPPLY-ONE-ARCHIVE  THRU  CC015-EXIT           DW050
032200             UNTIL  SORT-RETURN-EOF.                               DW050
032300     MOVE     "N"  TO  WS-EOF-SORT-RET.                            DW050
032400*                                                                  DW050
032500 CC010-EXIT.    EXIT  SECTION.                                     DW050
032600*                                                                  DW050
032700 CC015-SUPPLY-ONE-ARCHIVE  SECTION.                                DW050
032800*********************************************                     DW050
032900*                                                                  DW050
033000     READ     ARCHIVES  NEXT RECORD                                DW050
034000              AT END                                               DW050
034100                   MOVE  "Y"  TO  WS-EOF-SORT-RET                  DW050
034200                   GO TO CC015-EXIT.                               DW050
034300*                                                                  DW050
034400     MOVE     DW-ARCHIVE-RECORD  TO  SORT-ARCHIVE-REC.             DW050
034500     RELEASE  SORT-ARCHIVE-REC.                                    DW050
034600*                                                                  DW050
034700 CC015-EXIT.    EXIT  SECTION.                                     DW050
034800*                                                                  DW050
034900 CC020-LIST-SORTED-ARCHIVES  SECTION.                              DW050
035000*********************************************                     DW050
035100*                                                                  DW050
035200*    OUTPUT PROCEDURE FOR THE REGISTER SORT - RETURNS EACH         DW050
035300*    RECORD IN ARC-DATE-DESCENDING ORDER, WRITES A DETAIL LINE     DW050
035400*    AND ROLLS UP THE GRAND-TOTAL ACCUMULATORS.                    DW050
035500*                                                                  DW050
035600     MOVE     "N"  TO  WS-EOF-SORT-RET.                            DW050
035700     PERFORM  CC025-LIST-ONE-ARCHIVE  THRU  CC025-EXIT             DW050
035800             UNTIL  SORT-RETURN-EOF.                               DW050
035900*                                                                  DW050
036000 CC020-EXIT.    EXIT  SECTION.                                     DW050
036100*                                                                  DW050
036200 CC025-LIST-ONE-ARCHIVE  SECTION.                                  DW050
036300*********************************************                     DW050
036400*                                                                  DW050
036500     RETURN   SORT-WORK-FILE  INTO  SORT-ARCHIVE-REC               DW050
036600              AT END                                               DW050
036700                   MOVE  "Y"  TO  WS-EOF-SORT-RET                  DW050
036800                   GO TO CC025-EXIT.                               DW050
036900*                                                                  DW050
037000     MOVE     ARC-DATE OF SORT-ARCHIVE-REC        TO  WS-D-DATE.   DW050
037100     MOVE     ARC-TYPE OF SORT-ARCHIVE-REC        TO  WS-D-TYPE.   DW050
037200     MOVE     ARC-CYCLE-EARNINGS OF SORT-ARCHIVE-REC               DW050
037300                                     TO  WS-D-EARNINGS.            DW050
037400     MOVE     ARC-GAS-COST OF SORT-ARCHIVE-REC    TO  WS-D-GAS-COST.DW050
037500     MOVE     ARC-RACE-COUNT OF SORT-ARCHIVE-REC  TO  WS-D-RIDES.  DW050
037600     MOVE     ARC-TOTAL-OTHER-EXPENSES OF SORT-ARCHIVE-REC         DW050
037700                                     TO  WS-D-OTHER-EXP.           DW050
037800     MOVE     ARC-PROFIT OF SORT-ARCHIVE-REC      TO  WS-D-PROFIT. DW050
037900     MOVE     ARC-KM-DRIVEN OF SORT-ARCHIVE-REC   TO  WS-D-KM.     DW050
038000     MOVE     ARC-KM-PER-LITER OF SORT-ARCHIVE-REC                 DW050
038100                                     TO  WS-D-KM-PER-LITER.        DW050
038200     MOVE     ARC-COST-PER-KM OF SORT-ARCHIVE-REC                  DW050
038300                                     TO  WS-D-COST-PER-KM.         DW050
038400*                                                                  DW050
038500     MOVE     WS-DETAIL-LINE  TO  PRINT-LINE.                      DW050
038600     WRITE    PRINT-LINE.                                          DW050
038700     ADD      1  TO  WS-ARCHIVES-LISTED.                           DW050
038800*                                                                  DW050
038900     ADD      ARC-CYCLE-EARNINGS OF SORT-ARCHIVE-REC               DW050
039000              TO  WS-TOTAL-EARNINGS.                               DW050
039100     ADD      ARC-GAS-COST OF SORT-ARCHIVE-REC                     DW050
039200              TO  WS-TOTAL-GAS-COST.                               DW050
039300     ADD      ARC-RACE-COUNT OF SORT-ARCHIVE-REC                   DW050
039400              TO  WS-TOTAL-RIDES.                                  DW050
039500     ADD      ARC-TOTAL-OTHER-EXPENSES OF SORT-ARCHIVE-REC         DW050
039600              TO  WS-TOTAL-OTHER-EXP.                              DW050
039700     ADD      ARC-PROFIT OF SORT-ARCHIVE-REC                       DW050
039800              TO  WS-TOTAL-PROFIT.                                 DW050
039900*                                                                  DW050
040000 CC025-EXIT.    EXIT  SECTION.                                     DW050
040100*                                                                  DW050
